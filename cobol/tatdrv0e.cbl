000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. TATDRV0O.                                                     
000300AUTHOR. J R SAYLES.                                                       
000400INSTALLATION. SSF SOFTWARE SERVICES.                                      
000500DATE-WRITTEN. 1986-02-11.                                                 
000600DATE-COMPILED.                                                            
000700SECURITY. NON-CONFIDENTIAL.                                               
000800****************************************************************          
000900* TATDRV0O -- TURN-AROUND-TIME BATCH DRIVER                               
001000****************************************************************          
001100* Letzte Aenderung :: 2003-04-15                                          
001200* Letzte Version   :: B.03.00                                             
001300* Kurzbeschreibung :: Turn-Around-Time-Stapelverarbeitung (Batch)         
001400* Auftrag          :: TAT-0252                                            
001500*                                                                         
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001800*----------------------------------------------------------------*        
001900* Vers.   | Datum      | von | Kommentar                                  
002000*---------|------------|-----|-----------------------------------         
002100* A.00.00 | 1986-02-11 | JRS | Neuerstellung (TAT-0001).                  
002200* A.01.00 | 1986-03-04 | JRS | Team-Konfigurationstabelle wird            
002300*         |            |     | jetzt vor der Auftragsschleife             
002400*         |            |     | geladen (TAT-0006).                        
002500* A.02.00 | 1986-09-30 | JRS | Laufzaehler in der                         
002600*         |            |     | Abschlussmeldung ergaenzt                  
002700*         |            |     | (TAT-0009).                                
002800* A.03.00 | 1991-04-08 | KLM | TRADING-Team-Konfiguration                 
002900*         |            |     | (Projekt TRD-91); Tabelle                  
003000*         |            |     | jetzt mit zwei Eintraegen                  
003100*         |            |     | (TAT-0091).                                
003200* A.04.00 | 1995-02-27 | RDP | Lauf bricht sauber ab, wenn ein            
003300*         |            |     | unbekannter Teamname in                    
003400*         |            |     | TATTEAMS auftaucht (TAT-0140).             
003500* B.00.00 | 1998-09-02 | LFW | JAHR 2000: kein zweistelliges              
003600*         |            |     | Jahresfeld in diesem Programm;             
003700*         |            |     | Datumsfelder in ORDER-INPUT und            
003800*         |            |     | TEAM-CONFIG durchgehend                    
003900*         |            |     | vierstellig (TAT-0201).                    
004000* B.01.00 | 1999-01-11 | LFW | Jahr-2000-Freigabe, keine                  
004100*         |            |     | Aenderung (TAT-0201).                      
004200* B.02.00 | 2001-05-30 | RDP | Open-Fehlerbehandlung verschaerft          
004300*         |            |     | -- Abbruch vor dem Laden der               
004400*         |            |     | Tabelle, nicht danach                      
004500*         |            |     | (TAT-0233).                                
004600* B.03.00 | 2003-04-15 | RDP | B100-Schleife bricht jetzt auch            
004700*         |            |     | bei PRG-ABORT ab (ein Schreib-             
004800*         |            |     | fehler lief bis EOF durch und              
004900*         |            |     | meldete trotzdem RUN COMPLETE)             
005000*         |            |     | (TAT-0252).                                
005100*---------|------------|-----|-----------------------------------         
005200*                                                                         
005300* Batch driver for the order Turn-Around-Time engine.  Reads the          
005400* two-record TEAM-CONFIG file once into working storage, then             
005500* reads ORDER-INPUT sequentially, one record per order, CALLing           
005600* TATCLC0M to compute the five TAT values and writing one                 
005700* TAT-RESULT record per order in the order the input arrived.             
005800* No control totals, no control breaks -- every order's TAT is            
005900* independent (see TATCLC0M header remarks).                              
006000*                                                                         
006100****************************************************************          
006200ENVIRONMENT DIVISION.                                                     
006300CONFIGURATION SECTION.                                                    
006400* Standard shop switch/class block -- SWITCH-15 is the operator           
006500* UPSI-style trace toggle (see B090 below), CLASS ALPHNUM is              
006600* carried on every program whether or not this one validates              
006700* alphanumeric input against it.                                          
006800SPECIAL-NAMES.                                                            
006900    SWITCH-15 IS TATDRV-ANZEIGE-VERSION                                   
007000        ON STATUS IS TATDRV-TRACE-ON                                      
007100    CLASS ALPHNUM IS "0123456789"                                         
007200                     "abcdefghijklmnopqrstuvwxyz"                         
007300                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                         
007400                     " .,;-_!$%&/=*+".                                    
007500INPUT-OUTPUT SECTION.                                                     
007600FILE-CONTROL.                                                             
007700* Three sequential files, uppercase logical names resolved by             
007800* JCL/run-control at execution time -- no path is coded here.             
007900    SELECT TATO-INPUT-FILE ASSIGN TO TATORDIN                             
008000        ORGANIZATION IS SEQUENTIAL                                        
008100        ACCESS MODE IS SEQUENTIAL                                         
008200        FILE STATUS IS WS-TATO-STATUS.                                    
008300    SELECT TATT-CONFIG-FILE ASSIGN TO TATTEAMS                            
008400        ORGANIZATION IS SEQUENTIAL                                        
008500        ACCESS MODE IS SEQUENTIAL                                         
008600        FILE STATUS IS WS-TATT-STATUS.                                    
008700    SELECT TATR-OUTPUT-FILE ASSIGN TO TATRSLTO                            
008800        ORGANIZATION IS SEQUENTIAL                                        
008900        ACCESS MODE IS SEQUENTIAL                                         
009000        FILE STATUS IS WS-TATR-STATUS.                                    
009100DATA DIVISION.                                                            
009200FILE SECTION.                                                             
009300* Variable-length record -- transition count in TATO-TRANSITION-          
009400* COUNT drives the OCCURS DEPENDING ON below (see TATORDRC.CPY).          
009500FD  TATO-INPUT-FILE                                                       
009600    RECORDING MODE IS V                                                   
009700    LABEL RECORDS ARE STANDARD.                                           
009800    COPY TATORDRC.                                                        
009900* Fixed-length, two records per run (see TATTEAMC.CPY).                   
010000FD  TATT-CONFIG-FILE                                                      
010100    RECORDING MODE IS F                                                   
010200    LABEL RECORDS ARE STANDARD.                                           
010300    COPY TATTEAMC.                                                        
010400* Fixed-length, one record per ORDER-INPUT record (see                    
010500* TATRSLTC.CPY).                                                          
010600FD  TATR-OUTPUT-FILE                                                      
010700    RECORDING MODE IS F                                                   
010800    LABEL RECORDS ARE STANDARD.                                           
010900    COPY TATRSLTC.                                                        
011000WORKING-STORAGE SECTION.                                                  
011100****************************************************************          
011200* Standalone scalars: prefix 77, kept off the numbered groups             
011300* below per this shop's newer coding standard                             
011400****************************************************************          
01150077  C9-ORDERS-READ          PIC S9(09) COMP VALUE ZERO.                   
01160077  C9-RESULTS-WRITTEN      PIC S9(09) COMP VALUE ZERO.                   
01170077  PRG-STATUS              PIC 9       VALUE ZERO.                       
011800    88  PRG-OK                             VALUE ZERO.                    
011900    88  PRG-ABORT                          VALUE 1 THRU 9.                
012000****************************************************************          
012100* Comp fields: prefix Cn, n = number of digits                            
012200****************************************************************          
01230001  COMP-FIELDS.                                                          
012400    05  C4-TX-IX            PIC S9(04) COMP.                              
012500    05  C4-MS-IX            PIC S9(04) COMP.                              
012600    05  C4-TEAM-IX          PIC S9(04) COMP.                              
012700    05  C9-TEAMS-LOADED     PIC S9(09) COMP VALUE ZERO.                   
012800    05  FILLER              PIC X(01).                                    
012900****************************************************************          
013000* Display fields: prefix D                                                
013100****************************************************************          
01320001  DISPLAY-FIELDS.                                                       
013300    05  D-NUM9              PIC -9(09).                                   
013400    05  FILLER              PIC X(01).                                    
013500****************************************************************          
013600* Fields with a constant value: prefix K                                  
013700****************************************************************          
01380001  CONSTANT-FIELDS.                                                      
013900    05  K-PROGRAM           PIC X(08)  VALUE "TATDRV0O".                  
014000    05  K-AUDIT-TEAM-NAME   PIC X(20)  VALUE "AUDIT_REVIEW".              
014100    05  K-TRADING-TEAM-NAME PIC X(20)  VALUE "TRADING".                   
014200    05  FILLER              PIC X(01).                                    
014300****************************************************************          
014400* Switches                                                                
014500****************************************************************          
01460001  SWITCHES.                                                             
014700    05  WS-TATO-STATUS      PIC X(02)   VALUE SPACES.                     
014800        88  TATO-FILE-OK                    VALUE "00".                   
014900        88  TATO-FILE-EOF                   VALUE "10".                   
015000    05  WS-TATO-STATUS-R REDEFINES WS-TATO-STATUS.                        
015100        10  WS-TATO-STATUS-1        PIC X.                                
015200        10  WS-TATO-STATUS-2        PIC X.                                
015300    05  WS-TATT-STATUS      PIC X(02)   VALUE SPACES.                     
015400        88  TATT-FILE-OK                    VALUE "00".                   
015500        88  TATT-FILE-EOF                   VALUE "10".                   
015600    05  WS-TATT-STATUS-R REDEFINES WS-TATT-STATUS.                        
015700        10  WS-TATT-STATUS-1        PIC X.                                
015800        10  WS-TATT-STATUS-2        PIC X.                                
015900    05  WS-TATR-STATUS      PIC X(02)   VALUE SPACES.                     
016000        88  TATR-FILE-OK                    VALUE "00".                   
016100    05  WS-TATR-STATUS-R REDEFINES WS-TATR-STATUS.                        
016200        10  WS-TATR-STATUS-1        PIC X.                                
016300        10  WS-TATR-STATUS-2        PIC X.                                
016400    05  FILLER              PIC X(01).                                    
016500****************************************************************          
016600* Work fields: prefix W                                                   
016700****************************************************************          
01680001  WORK-FIELDS.                                                          
016900    05  W-RUN-DATE          PIC 9(08).                                    
017000    05  W-RUN-TIME          PIC 9(06).                                    
017100    05  FILLER              PIC X(01).                                    
017200****************************************************************          
017300* Hand-kept mirror of TATCLC0M's own LINKAGE SECTION -- see the           
017400* remarks in that module's header.  Kept in step by hand; there           
017500* is no shared copybook for CALLed-program linkage in this shop.          
017600****************************************************************          
01770001  TATC-LINK-HDR.                                                        
017800* TATC-LINK-RC comes back from TATCLC0M -- this driver does not           
017900* currently branch on it (any non-zero result is still written),          
018000* the 88s exist for whichever paragraph next needs to.                    
018100    05  TATC-LINK-FUNCTION      PIC X(02).                                
018200    05  TATC-LINK-RC            PIC S9(04) COMP.                          
018300        88  TATC-RC-OK                  VALUE 0.                          
018400        88  TATC-RC-NO-TRANSITIONS      VALUE 1.                          
018500    05  FILLER                  PIC X(01).                                
018600* One order's worth of transitions -- 0 to 999, hand-mirrored             
018700* from TATCLC0M's own LINKAGE (see B400 above).                           
01880001  TATC-LINK-ORDER.                                                      
018900    05  TATC-LINK-ORDER-ID      PIC X(12).                                
019000    05  TATC-LINK-TX-COUNT      PIC 9(03).                                
019100    05  FILLER                  PIC X(03).                                
019200    05  TATC-LINK-TRANSITIONS OCCURS 0 TO 999 TIMES                       
019300            DEPENDING ON TATC-LINK-TX-COUNT                               
019400            INDEXED BY TATC-LTX-IX.                                       
019500        10  TATC-LTX-STATUS-CODE    PIC 9(02).                            
019600        10  TATC-LTX-STAMP.                                               
019700            15  TATC-LTX-CHANGE-DATE    PIC 9(08).                        
019800            15  TATC-LTX-CHANGE-TIME    PIC 9(06).                        
019900        10  TATC-LTX-STAMP-N REDEFINES TATC-LTX-STAMP                     
020000                                    PIC 9(14).                            
020100* Fixed two-entry team table, loaded once by B300/B320 above and          
020200* passed unchanged on every B100 CALL.                                    
02030001  TATC-LINK-TEAMS.                                                      
020400    05  TATC-LINK-TEAM OCCURS 2 TIMES INDEXED BY TATC-LTM-IX.             
020500        10  TATC-LTM-NAME           PIC X(20).                            
020600        10  TATC-LTM-ENTRY-STATUS   PIC 9(02).                            
020700        10  TATC-LTM-INPROG-STATUS  PIC 9(02).                            
020800        10  TATC-LTM-START-TIME     PIC 9(06).                            
020900        10  TATC-LTM-CUTOFF-TIME    PIC 9(06).                            
021000        10  TATC-LTM-MEMBER-COUNT   PIC 9(02).                            
021100        10  TATC-LTM-MEMBERS OCCURS 20 TIMES                              
021200                INDEXED BY TATC-LTM-MS-IX                                 
021300                                    PIC 9(02).                            
021400        10  FILLER                  PIC X(01).                            
021500* Five TAT results filled in by TATCLC0M and copied out to                
021600* TAT-RESULT-REC by B100 above.                                           
02170001  TATC-LINK-RESULTS.                                                    
021800    05  TATC-LTR-OVERALL-MIN        PIC 9(07).                            
021900    05  TATC-LTR-REVIEW-MIN         PIC 9(07).                            
022000    05  TATC-LTR-EXECUTION-MIN      PIC 9(07).                            
022100    05  TATC-LTR-AUDIT-TEAM-MIN     PIC 9(07).                            
022200    05  TATC-LTR-TRADING-TEAM-MIN   PIC 9(07).                            
022300    05  FILLER                      PIC X(01).                            
022400****************************************************************          
022500PROCEDURE DIVISION.                                                       
022600****************************************************************          
022700* Control section                                                         
022800****************************************************************          
022900A100-CONTROL SECTION.                                                     
023000A100-00.                                                                  
023100* Vorlauf first.  If the open/table-load step sets PRG-ABORT we           
023200* do not touch the files again -- go straight to STOP RUN below.          
023300    PERFORM B000-INITIALIZATION THRU B000-99.                             
023400    IF PRG-ABORT                                                          
023500        DISPLAY "TATDRV0O -- ABORTED DURING INITIALIZATION"               
023600        GO TO A100-90                                                     
023700    END-IF.                                                               
023800                                                                          
023900* Main loop: one B100 per ORDER-INPUT record, already primed by           
024000* the read inside B000.  Loop also stops on PRG-ABORT so a write          
024100* failure partway through does not run silently to end-of-file            
024200* (TAT-0252).                                                             
024300    PERFORM B100-PROCESS-ORDERS THRU B100-99                              
024400        UNTIL TATO-FILE-EOF OR PRG-ABORT.                                 
024500                                                                          
024600* Nachlauf: close files and report run counts regardless of how           
024700* the loop above ended.                                                   
024800    PERFORM B090-TERMINATION THRU B090-99.                                
024900A100-90.                                                                  
025000* Driver program -- STOP RUN, not EXIT PROGRAM, since nothing             
025100* CALLs this module (shop convention, see xxxDRV0O programs).             
025200    STOP RUN.                                                             
025300A100-99.                                                                  
025400    EXIT.                                                                 
025500****************************************************************          
025600* Vorlauf -- open files, load the team-config table, prime the            
025700* first ORDER-INPUT read                                                  
025800****************************************************************          
025900B000-INITIALIZATION SECTION.                                              
026000B000-00.                                                                  
026100* Run-date/run-time are for the DISPLAY banner only -- neither            
026200* feeds a TAT calculation (every calculation is order-relative).          
026300    MOVE ZERO TO PRG-STATUS.                                              
026400    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.                                 
026500    ACCEPT W-RUN-TIME FROM TIME.                                          
026600    DISPLAY "TATDRV0O -- TAT ENGINE RUN STARTING".                        
026700                                                                          
026800* Open order/business rules (TAT-0233): abort before the table            
026900* load if ANY of the three files fails to open, rather than               
027000* limping into B300 with one file missing.                                
027100* TATORDIN -- the order/transition input, read sequentially by            
027200* B200 one order at a time.                                               
027300    OPEN INPUT TATO-INPUT-FILE.                                           
027400    IF NOT TATO-FILE-OK                                                   
027500        DISPLAY "TATDRV0O -- OPEN ERROR ON TATORDIN, STATUS="             
027600            WS-TATO-STATUS                                                
027700        SET PRG-ABORT TO TRUE                                             
027800        GO TO B000-99                                                     
027900    END-IF.                                                               
028000                                                                          
028100* TATTEAMS -- the two-record team-config reference file, loaded           
028200* whole into TATC-LINK-TEAMS below and never reread mid-run.              
028300    OPEN INPUT TATT-CONFIG-FILE.                                          
028400    IF NOT TATT-FILE-OK                                                   
028500        DISPLAY "TATDRV0O -- OPEN ERROR ON TATTEAMS, STATUS="             
028600            WS-TATT-STATUS                                                
028700        SET PRG-ABORT TO TRUE                                             
028800        GO TO B000-99                                                     
028900    END-IF.                                                               
029000                                                                          
029100* TATRSLTO -- one TAT-RESULT record per order, opened OUTPUT so           
029200* each run starts a fresh result file (no append).                        
029300    OPEN OUTPUT TATR-OUTPUT-FILE.                                         
029400    IF NOT TATR-FILE-OK                                                   
029500        DISPLAY "TATDRV0O -- OPEN ERROR ON TATRSLTO, STATUS="             
029600            WS-TATR-STATUS                                                
029700        SET PRG-ABORT TO TRUE                                             
029800        GO TO B000-99                                                     
029900    END-IF.                                                               
030000                                                                          
030100* TATTEAMS is a two-record reference file (AUDIT_REVIEW and               
030200* TRADING); load both into TATC-LINK-TEAMS before the first               
030300* order is read so every CALL to TATCLC0M sees a full table.              
030400    PERFORM B300-LOAD-TEAM-TABLE THRU B300-99.                            
030500    IF PRG-ABORT                                                          
030600        GO TO B000-99                                                     
030700    END-IF.                                                               
030800                                                                          
030900* Priming read -- B100's loop test (A100-00) looks at                     
031000* TATO-FILE-EOF/PRG-ABORT set by this read before ever entering           
031100* the loop body.                                                          
031200    PERFORM B200-READ-ORDER THRU B200-99.                                 
031300B000-99.                                                                  
031400    EXIT.                                                                 
031500****************************************************************          
031600* Load the two TEAM-CONFIG records into TATC-LINK-TEAMS                   
031700****************************************************************          
031800B300-LOAD-TEAM-TABLE SECTION.                                             
031900B300-00.                                                                  
032000* Every TAT-0233-era run expects exactly the two teams this shop          
032100* runs orders through -- AUDIT_REVIEW at slot 1, TRADING at slot          
032200* 2 (TAT-0091).  Anything else is a bad TATTEAMS file.                    
032300    PERFORM B310-READ-TEAM THRU B310-99                                   
032400        UNTIL TATT-FILE-EOF.                                              
032500    IF C9-TEAMS-LOADED NOT = 2                                            
032600        DISPLAY "TATDRV0O -- EXPECTED 2 TEAM-CONFIG RECORDS, "            
032700            "FOUND " C9-TEAMS-LOADED                                      
032800        SET PRG-ABORT TO TRUE                                             
032900    END-IF.                                                               
033000B300-99.                                                                  
033100    EXIT.                                                                 
033200B310-READ-TEAM SECTION.                                                   
033300B310-00.                                                                  
033400* Two records expected, no more, no fewer -- B300-00 checks               
033500* C9-TEAMS-LOADED against 2 once this loop hits end-of-file.              
033600    READ TATT-CONFIG-FILE                                                 
033700        AT END                                                            
033800            SET TATT-FILE-EOF TO TRUE                                     
033900            GO TO B310-99                                                 
034000    END-READ.                                                             
034100                                                                          
034200* Team name decides the slot in TATC-LINK-TEAMS (see TATTEAMC.CPY         
034300* header).  An unrecognised name aborts the run (TAT-0140) rather         
034400* than being silently dropped or overlaid into the wrong slot.            
034500    EVALUATE TRUE                                                         
034600* Slot 1 is always AUDIT_REVIEW, slot 2 is always TRADING --              
034700* B320's subscript-driven store depends on this fixed mapping.            
034800        WHEN TATT-TEAM-NAME = K-AUDIT-TEAM-NAME                           
034900            MOVE 1 TO C4-TEAM-IX                                          
035000            PERFORM B320-STORE-TEAM THRU B320-99                          
035100        WHEN TATT-TEAM-NAME = K-TRADING-TEAM-NAME                         
035200            MOVE 2 TO C4-TEAM-IX                                          
035300            PERFORM B320-STORE-TEAM THRU B320-99                          
035400        WHEN OTHER                                                        
035500            DISPLAY "TATDRV0O -- UNRECOGNISED TEAM NAME: "                
035600                TATT-TEAM-NAME                                            
035700            SET PRG-ABORT TO TRUE                                         
035800    END-EVALUATE.                                                         
035900B310-99.                                                                  
036000    EXIT.                                                                 
036100****************************************************************          
036200* Store one TEAM-CONFIG record into TATC-LINK-TEAM(C4-TEAM-IX)            
036300****************************************************************          
036400B320-STORE-TEAM SECTION.                                                  
036500B320-00.                                                                  
036600* Straight field-for-field copy of the TEAM-CONFIG record into            
036700* the CALL linkage's per-team slot, entry status/in-progress              
036800* status/start-time/cutoff-time all carried unchanged.                    
036900    MOVE TATT-TEAM-NAME TO TATC-LTM-NAME(C4-TEAM-IX).                     
037000* Entry/in-progress status codes are the ones TATCLC0M's A400             
037100* scans for when it walks a team's transitions.                           
037200    MOVE TATT-ENTRY-STATUS                                                
037300            TO TATC-LTM-ENTRY-STATUS(C4-TEAM-IX).                         
037400    MOVE TATT-IN-PROGRESS-STATUS                                          
037500            TO TATC-LTM-INPROG-STATUS(C4-TEAM-IX).                        
037600* Start-time/cutoff-time drive TATBDC0M's business-day math, not          
037700* used directly in this program.                                          
037800    MOVE TATT-START-TIME TO TATC-LTM-START-TIME(C4-TEAM-IX).              
037900    MOVE TATT-CUTOFF-TIME                                                 
038000            TO TATC-LTM-CUTOFF-TIME(C4-TEAM-IX).                          
038100    MOVE TATT-MEMBER-STATUS-COUNT                                         
038200            TO TATC-LTM-MEMBER-COUNT(C4-TEAM-IX).                         
038300    MOVE 1 TO C4-MS-IX.                                                   
038400B320-10.                                                                  
038500* Member-status list is variable length (0-99 codes); copy it             
038600* status-code by status-code, same subscript on both sides.               
038700    IF C4-MS-IX > TATT-MEMBER-STATUS-COUNT                                
038800        GO TO B320-90                                                     
038900    END-IF.                                                               
039000    MOVE TATT-MEMBER-STATUSES(C4-MS-IX)                                   
039100            TO TATC-LTM-MEMBERS(C4-TEAM-IX, C4-MS-IX).                    
039200    ADD 1 TO C4-MS-IX.                                                    
039300    GO TO B320-10.                                                        
039400B320-90.                                                                  
039500    ADD 1 TO C9-TEAMS-LOADED.                                             
039600B320-99.                                                                  
039700    EXIT.                                                                 
039800****************************************************************          
039900* Verarbeitung -- one ORDER-INPUT record already primed into              
040000* TAT-ORDER-INPUT-REC; compute its TAT values and write the               
040100* result, then prime the next read                                        
040200****************************************************************          
040300B100-PROCESS-ORDERS SECTION.                                              
040400B100-00.                                                                  
040500* One order, one CALL.  TATCLC0M has no memory between calls --           
040600* every order's five TAT values are computed from that order's            
040700* own STATUS-TRANSITION history alone (no control totals, no              
040800* running accumulation across orders).                                    
040900    PERFORM B400-COPY-ORDER-TO-LINK THRU B400-99.                         
041000                                                                          
041100* Function code CT ("calculate TAT") is the only entry point              
041200* TATCLC0M implements; the field exists in the header for                 
041300* symmetry with TATBDC0M's multi-entry EM/ND/BD scheme.                   
041400    MOVE "CT" TO TATC-LINK-FUNCTION.                                      
041500    CALL "TATCLC0M" USING TATC-LINK-HDR, TATC-LINK-ORDER,                 
041600            TATC-LINK-TEAMS, TATC-LINK-RESULTS.                           
041700                                                                          
041800* TATC-LINK-RESULTS comes back populated (or zeroed, if the               
041900* order never left DRAFT) regardless of what garbage was left             
042000* over from the prior order's CALL.                                       
042100    INITIALIZE TAT-RESULT-REC.                                            
042200    MOVE TATO-ORDER-ID TO TATR-ORDER-ID.                                  
042300* Overall/review/execution are order-level TATs; the two                  
042400* team-level TATs come back in the same TATC-LINK-RESULTS group.          
042500    MOVE TATC-LTR-OVERALL-MIN TO TATR-OVERALL-TAT-MINUTES.                
042600    MOVE TATC-LTR-REVIEW-MIN TO TATR-REVIEW-TAT-MINUTES.                  
042700    MOVE TATC-LTR-EXECUTION-MIN TO TATR-EXECUTION-TAT-MINUTES.            
042800    MOVE TATC-LTR-AUDIT-TEAM-MIN TO                                       
042900        TATR-AUDIT-TEAM-TAT-MINUTES.                                      
043000    MOVE TATC-LTR-TRADING-TEAM-MIN TO                                     
043100        TATR-TRADING-TEAM-TAT-MINUTES.                                    
043200                                                                          
043300* One TAT-RESULT record per order, written in arrival order --            
043400* no re-sequencing, no control break on order or team.                    
043500    WRITE TAT-RESULT-REC.                                                 
043600    IF TATR-FILE-OK                                                       
043700        ADD 1 TO C9-RESULTS-WRITTEN                                       
043800    ELSE                                                                  
043900        DISPLAY "TATDRV0O -- WRITE ERROR ON TATRSLTO, STATUS="            
044000            WS-TATR-STATUS                                                
044100        SET PRG-ABORT TO TRUE                                             
044200    END-IF.                                                               
044300                                                                          
044400* Read ahead for the next iteration of A100's PERFORM ... UNTIL           
044500* (TAT-0252: PRG-ABORT set just above also stops that loop).              
044600    PERFORM B200-READ-ORDER THRU B200-99.                                 
044700B100-99.                                                                  
044800    EXIT.                                                                 
044900****************************************************************          
045000* Copy the ORDER-INPUT record into the TATCLC0M linkage record            
045100****************************************************************          
045200B400-COPY-ORDER-TO-LINK SECTION.                                          
045300B400-00.                                                                  
045400* TATO-STATUS-TRANSITION and TATC-LINK-TRANSITION are two                 
045500* separately-declared OCCURS DEPENDING ON tables (the callee's            
045600* LINKAGE mirror is hand-kept, not COPYd) -- copy transition by           
045700* transition rather than assume identical storage layout.                 
045800    MOVE TATO-ORDER-ID TO TATC-LINK-ORDER-ID.                             
045900    MOVE TATO-TRANSITION-COUNT TO TATC-LINK-TX-COUNT.                     
046000    MOVE 1 TO C4-TX-IX.                                                   
046100B400-10.                                                                  
046200* TATO-TRANSITION-COUNT is the ODO governing item -- 0 is legal           
046300* (an order that never left DRAFT has no transitions at all).             
046400    IF C4-TX-IX > TATO-TRANSITION-COUNT                                   
046500        GO TO B400-99                                                     
046600    END-IF.                                                               
046700    MOVE TATO-TX-STATUS-CODE(C4-TX-IX)                                    
046800            TO TATC-LTX-STATUS-CODE(C4-TX-IX).                            
046900    MOVE TATO-TX-CHANGE-DATE(C4-TX-IX)                                    
047000            TO TATC-LTX-CHANGE-DATE(C4-TX-IX).                            
047100    MOVE TATO-TX-CHANGE-TIME(C4-TX-IX)                                    
047200            TO TATC-LTX-CHANGE-TIME(C4-TX-IX).                            
047300    ADD 1 TO C4-TX-IX.                                                    
047400    GO TO B400-10.                                                        
047500B400-99.                                                                  
047600    EXIT.                                                                 
047700****************************************************************          
047800* Read the next ORDER-INPUT record (priming read pattern)                 
047900****************************************************************          
048000B200-READ-ORDER SECTION.                                                  
048100B200-00.                                                                  
048200* Priming-read pattern -- called once from B000 before the loop           
048300* and once more at the bottom of every B100 iteration.                    
048400    READ TATO-INPUT-FILE                                                  
048500        AT END                                                            
048600            SET TATO-FILE-EOF TO TRUE                                     
048700            GO TO B200-99                                                 
048800    END-READ.                                                             
048900    IF TATO-FILE-OK                                                       
049000        ADD 1 TO C9-ORDERS-READ                                           
049100    ELSE                                                                  
049200* A hard read error is treated the same as end-of-file for                
049300* loop-control purposes, but PRG-ABORT makes sure B090 reports            
049400* the run as aborted rather than complete.                                
049500        DISPLAY "TATDRV0O -- READ ERROR ON TATORDIN, STATUS="             
049600            WS-TATO-STATUS                                                
049700        SET PRG-ABORT TO TRUE                                             
049800        SET TATO-FILE-EOF TO TRUE                                         
049900    END-IF.                                                               
050000B200-99.                                                                  
050100    EXIT.                                                                 
050200****************************************************************          
050300* Ende -- close files, report run counts                                  
050400****************************************************************          
050500B090-TERMINATION SECTION.                                                 
050600B090-00.                                                                  
050700* Close whichever of the three files actually got opened -- if            
050800* B000 aborted before OPEN OUTPUT TATR-OUTPUT-FILE this CLOSE is          
050900* harmless (file-status ignored here on purpose).                         
051000    CLOSE TATO-INPUT-FILE, TATT-CONFIG-FILE, TATR-OUTPUT-FILE.            
051100    MOVE C9-ORDERS-READ TO D-NUM9.                                        
051200    DISPLAY "TATDRV0O -- ORDERS READ:    " D-NUM9.                        
051300    MOVE C9-RESULTS-WRITTEN TO D-NUM9.                                    
051400    DISPLAY "TATDRV0O -- RESULTS WRITTEN:" D-NUM9.                        
051500* TATDRV-TRACE-ON (SWITCH-15) is an operator-set UPSI-style               
051600* switch, off in production; when on, dump the run-date/run-time          
051700* stamp captured at B000 alongside the counts above.                      
051800    IF TATDRV-TRACE-ON                                                    
051900        DISPLAY "TATDRV0O -- RUN DATE/TIME " W-RUN-DATE " "               
052000            W-RUN-TIME                                                    
052100    END-IF.                                                               
052200* TAT-0252: report ABORTED, not COMPLETE, whenever B100's loop            
052300* left with PRG-ABORT still set.                                          
052400    IF PRG-ABORT                                                          
052500        DISPLAY "TATDRV0O -- TAT ENGINE RUN ABORTED"                      
052600    ELSE                                                                  
052700        DISPLAY "TATDRV0O -- TAT ENGINE RUN COMPLETE"                     
052800    END-IF.                                                               
052900B090-99.                                                                  
053000    EXIT.                                                                 
