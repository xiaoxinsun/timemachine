000100****************************************************************          
000200* TATTEAMC -- TEAM-CONFIG RECORD LAYOUT                                   
000300****************************************************************          
000400* Prefix TATT- (Turn-Around-Time, Team config)                            
000500*                                                                         
000600* Letzte Aenderung :: 1986-02-11                                          
000700* Letzte Version   :: A.00.00                                             
000800* Kurzbeschreibung :: Team-Config-Record-Layout                           
000900*                                                                         
001000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001200*----------------------------------------------------------------*        
001300* Vers.   | Datum      | von | Kommentar                                  
001400*---------|------------|-----|-----------------------------------         
001500* A.00.00 | 1986-02-11 | JRS | Neuerstellung fuer die TAT-Engine.         
001600*---------|------------|-----|-----------------------------------         
001700*                                                                         
001800* Reference data, loaded once at start-of-run into a                      
001900* working-storage table keyed by TATT-TEAM-NAME (see TATDRV0O             
002000* paragraph B000-VORLAUF).  This corpus ships exactly two                 
002100* records -- AUDIT_REVIEW and TRADING.                                    
002200*                                                                         
002300 01  TAT-TEAM-CONFIG-REC.                                                 
002400     05  TATT-TEAM-NAME              PIC X(20).                           
002500     05  TATT-ENTRY-STATUS           PIC 9(02).                           
002600     05  TATT-IN-PROGRESS-STATUS     PIC 9(02).                           
002700     05  TATT-START-TIME             PIC 9(06).                           
002800*                Business-day start, HHMMSS (090000 = 09:00:00).          
002900     05  TATT-CUTOFF-TIME            PIC 9(06).                           
003000*                Business-day cutoff, HHMMSS (170000 = 17:00:00).         
003100     05  TATT-MEMBER-STATUS-COUNT    PIC 9(02).                           
003200     05  FILLER                      PIC X(04).                           
003300     05  TATT-MEMBER-STATUSES OCCURS 0 TO 20 TIMES                        
003400             DEPENDING ON TATT-MEMBER-STATUS-COUNT                        
003500             INDEXED BY TATT-MS-IX                                        
003600                                     PIC 9(02).                           
