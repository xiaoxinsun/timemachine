000100****************************************************************          
000200* TATORDRC -- ORDER-INPUT / STATUS-TRANSITION RECORD LAYOUT               
000300****************************************************************          
000400* Prefix TATO- (Turn-Around-Time, Order input)                            
000500*                                                                         
000600* Letzte Aenderung :: 1991-04-08                                          
000700* Letzte Version   :: A.02.00                                             
000800* Kurzbeschreibung :: Order-Input-/Status-Transition-Layout               
000900*                                                                         
001000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001200*----------------------------------------------------------------*        
001300* Vers.   | Datum      | von | Kommentar                                  
001400*---------|------------|-----|-----------------------------------         
001500* A.00.00 | 1986-02-11 | JRS | Neuerstellung fuer die TAT-Engine.         
001600* A.01.00 | 1986-09-30 | JRS | Codes AUDIT_REVIEW_LEVEL2 ergaenzt.        
001700* A.02.00 | 1991-04-08 | KLM | TRADING-Codes ergaenzt (Projekt            
001800*         |            |     | TRD-91).                                   
001900*---------|------------|-----|-----------------------------------         
002000*                                                                         
002100* One ORDER-INPUT record describes one order with a variable              
002200* number of status changes (STATUS-TRANSITION), 0 to 999                  
002300* entries.  The order need NOT arrive already sorted in time              
002400* order -- sorting is done in module TATCLC0M.                            
002500*                                                                         
002600 01  TAT-ORDER-INPUT-REC.                                                 
002700     05  TATO-ORDER-ID           PIC X(12).                               
002800     05  TATO-CURRENT-STATUS     PIC 9(02).                               
002900     05  TATO-TRANSITION-COUNT   PIC 9(03).                               
003000     05  FILLER                  PIC X(03).                               
003100     05  TATO-TRANSITIONS OCCURS 0 TO 999 TIMES                           
003200             DEPENDING ON TATO-TRANSITION-COUNT                           
003300             INDEXED BY TATO-TX-IX.                                       
003400         10  TATO-TX-STATUS-CODE     PIC 9(02).                           
003500*                This port's own status-code table (a                     
003600*                contiguous 01-16 numbering -- see TATCLC0M               
003700*                header remarks for the full life-cycle name              
003800*                each code stands for):                                   
003900             88  TATO-ST-DRAFT                VALUE 01.                   
004000             88  TATO-ST-SUBMITTED            VALUE 02.                   
004100             88  TATO-ST-STARTED              VALUE 03.                   
004200             88  TATO-ST-AR-L1-OPEN           VALUE 04.                   
004300             88  TATO-ST-AR-L1-IN-PROGRESS    VALUE 05.                   
004400             88  TATO-ST-AR-L1-PARKED         VALUE 06.                   
004500             88  TATO-ST-AR-L1-SUBMITTED      VALUE 07.                   
004600             88  TATO-ST-AR-L2-OPEN           VALUE 08.                   
004700             88  TATO-ST-AR-L2-IN-PROGRESS    VALUE 09.                   
004800             88  TATO-ST-AR-L2-PARKED         VALUE 10.                   
004900             88  TATO-ST-AR-L2-APPROVED       VALUE 11.                   
005000             88  TATO-ST-TRADING-OPEN         VALUE 12.                   
005100             88  TATO-ST-TRADING-IN-PROGRESS  VALUE 13.                   
005200             88  TATO-ST-TRADING-PARKED       VALUE 14.                   
005300             88  TATO-ST-TRADING-SUBMITTED    VALUE 15.                   
005400             88  TATO-ST-COMPLETED            VALUE 16.                   
005500*                Classification predicates (follow from the               
005600*                life-cycle name each code stands for -- see              
005700*                the BUSINESS RULES remarks in TATCLC0M):                 
005800             88  TATO-TX-IS-PARKED        VALUES 06, 10, 14.              
005900             88  TATO-TX-IS-AUDIT-REVIEW  VALUES 04 THRU 11.              
006000             88  TATO-TX-IS-TRADING       VALUES 12 THRU 15.              
006100         10  TATO-TX-CHANGE-DATE      PIC 9(08).                          
006200*                Format CCYYMMDD.                                         
006300         10  TATO-TX-CHANGE-TIME      PIC 9(06).                          
006400*                Format HHMMSS, whole seconds.                            
006500         10  FILLER                   PIC X(02).                          
