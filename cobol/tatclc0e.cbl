000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. TATCLC0M.                                                     
000300AUTHOR. J R SAYLES.                                                       
000400INSTALLATION. SSF SOFTWARE SERVICES.                                      
000500DATE-WRITTEN. 1986-02-11.                                                 
000600DATE-COMPILED.                                                            
000700SECURITY. NON-CONFIDENTIAL.                                               
000800****************************************************************          
000900* Letzte Aenderung :: 2002-06-04                                          
001000* Letzte Version   :: B.02.00                                             
001100* Kurzbeschreibung :: Turn-Around-Time-Berechnung (Steuermodul)           
001200* Auftrag          :: TAT-0248                                            
001300*                                                                         
001400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001600*----------------------------------------------------------------*        
001700* Vers.   | Datum      | von | Kommentar                                  
001800*---------|------------|-----|-----------------------------------         
001900* A.00.00 | 1986-02-11 | JRS | Neuerstellung (TAT-0001).                  
002000* A.01.00 | 1986-03-04 | JRS | EM-Aufrufe (elapsed minutes) ueber         
002100*         |            |     | TATBDC0M statt eigener                     
002200*         |            |     | Julian-Day-Berechnung (TAT-0006).          
002300* A.02.00 | 1986-09-30 | JRS | Bubblesort der Transition-Tabelle          
002400*         |            |     | ergaenzt; Eingabe ist nicht                
002500*         |            |     | garantiert sortiert (TAT-0009).            
002600* A.03.00 | 1987-01-08 | KLM | Parked-Intervall-Scan korrigiert:          
002700*         |            |     | betrachtet nun die GESAMTE                 
002800*         |            |     | Historie, nicht nur den Team-              
002900*         |            |     | Block (TAT-0014).                          
003000* A.04.00 | 1991-04-08 | KLM | TRADING-Team eingebunden (Projekt          
003100*         |            |     | TRD-91) -- A400 laeuft nun                 
003200*         |            |     | zweimal (TAT-0091).                        
003300* A.05.00 | 1993-11-19 | RDP | Effective-Start-Regel: In-                 
003400*         |            |     | Progress-Transition ersetzt den            
003500*         |            |     | naechsten Geschaeftstag, wenn sie          
003600*         |            |     | frueher liegt (TAT-0122).                  
003700* A.06.00 | 1995-02-27 | RDP | Ende-vor-Start bei Overall/                
003800*         |            |     | Review/Execution wird nun auf              
003900*         |            |     | Null begrenzt statt negativ zu             
004000*         |            |     | werden (Feld ist unsigned)                 
004100*         |            |     | (TAT-0140).                                
004200* B.00.00 | 1998-09-02 | LFW | JAHR 2000: CHANGE-DATE ist im              
004300*         |            |     | gesamten Modul vierstellig, kein           
004400*         |            |     | zweistelliges Jahresfeld. Sortier-         
004500*         |            |     | und Intervall-Logik ueber den              
004600*         |            |     | Jahreswechsel 1999/2000 erneut             
004700*         |            |     | getestet (TAT-0201).                       
004800* B.01.00 | 1999-01-11 | LFW | Jahr-2000-Freigabe, keine                  
004900*         |            |     | Aenderung (TAT-0201).                      
005000* B.02.00 | 2002-06-04 | RDP | Kommentare bereinigt, keine                
005100*         |            |     | Logikaenderung (TAT-0248).                 
005200*---------|------------|-----|-----------------------------------         
005300*                                                                         
005400* Computes five TAT (turn-around-time) values for one order from          
005500* its sorted status-transition history:                                   
005600*                                                                         
005700*   OVERALL-TAT    DRAFT to COMPLETED, wall clock.                        
005800*   REVIEW-TAT     SUBMITTED to STARTED, wall clock.                      
005900*   EXECUTION-TAT  STARTED to COMPLETED, wall clock.                      
006000*   AUDIT-TEAM-TAT   Audit Review team's working time.                    
006100*   TRADING-TEAM-TAT Trading team's working time.                         
006200*                                                                         
006300* This shop's status-code table (contiguous 01-16, see TATORDRC):         
006400*                                                                         
006500*   01 DRAFT                   09 AUDIT_REVIEW_LEVEL2_IN_PROGRESS         
006600*   02 SUBMITTED                10 AUDIT_REVIEW_LEVEL2_PARKED             
006700*   03 STARTED                  11 AUDIT_REVIEW_LEVEL2_APPROVED           
006800*   04 AUDIT_REVIEW_LEVEL1_OPEN 12 TRADING_OPEN                           
006900*   05 AUDIT_REVIEW_L1_IN_PROG  13 TRADING_IN_PROGRESS                    
007000*   06 AUDIT_REVIEW_L1_PARKED   14 TRADING_PARKED                         
007100*   07 AUDIT_REVIEW_L1_SUBMIT   15 TRADING_SUBMITTED                      
007200*   08 AUDIT_REVIEW_LEVEL2_OPEN 16 COMPLETED                              
007300*                                                                         
007400* A team's TAT is the wall-clock time from an "effective start"           
007500* to the time the order left the team's block of statuses, less           
007600* any time the order spent PARKED (any *_PARKED status, anywhere          
007700* in the order's history, not only inside this team's block).             
007800* The effective start is business-hours-adjusted: if the team's           
007900* entry transition landed after the team's daily cutoff, the              
008000* clock does not start until the next business day (or the                
008100* in-progress transition, if that happens sooner) -- see                  
008200* A500-EFFECTIVE-START.                                                   
008300*                                                                         
008400* Called by TATDRV0O once per ORDER-INPUT record.  CALLs                  
008500* TATBDC0M for all calendar arithmetic (elapsed minutes and               
008600* next-business-day-start) -- no date/time math is duplicated             
008700* in this module.                                                         
008800*                                                                         
008900****************************************************************          
009000ENVIRONMENT DIVISION.                                                     
009100CONFIGURATION SECTION.                                                    
009200SPECIAL-NAMES.                                                            
009300    SWITCH-15 IS TATCLC-ANZEIGE-VERSION                                   
009400        ON STATUS IS TATCLC-TRACE-ON                                      
009500    CLASS ALPHNUM IS "0123456789"                                         
009600                     "abcdefghijklmnopqrstuvwxyz"                         
009700                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                         
009800                     " .,;-_!$%&/=*+".                                    
009900DATA DIVISION.                                                            
010000WORKING-STORAGE SECTION.                                                  
010100****************************************************************          
010200* Standalone scalars: prefix 77, kept off the numbered groups             
010300* below per this shop's newer coding standard                             
010400****************************************************************          
01050077  C9-TOTAL-DURATION-MIN   PIC S9(09) COMP.                              
01060077  PRG-STATUS              PIC 9       VALUE ZERO.                       
010700    88  PRG-OK                             VALUE ZERO.                    
010800****************************************************************          
010900* Comp fields: prefix Cn, n = number of digits                            
011000****************************************************************          
01110001  COMP-FIELDS.                                                          
011200    05  C4-TX-IX            PIC S9(04) COMP.                              
011300    05  C4-TX-IX2           PIC S9(04) COMP.                              
011400    05  C4-LAST-IX          PIC S9(04) COMP.                              
011500    05  C4-MS-IX            PIC S9(04) COMP.                              
011600    05  C4-TEAM-IX          PIC S9(04) COMP.                              
011700    05  C9-CALC-RESULT-MIN  PIC S9(09) COMP.                              
011800    05  C9-ELAPSED-MIN      PIC S9(09) COMP.                              
011900    05  C9-PARKED-MIN       PIC S9(09) COMP.                              
012000    05  FILLER              PIC X(01).                                    
012100****************************************************************          
012200* Display fields: prefix D                                                
012300****************************************************************          
01240001  DISPLAY-FIELDS.                                                       
012500    05  D-NUM9              PIC -9(09).                                   
012600    05  FILLER              PIC X(01).                                    
012700****************************************************************          
012800* Fields with a constant value: prefix K                                  
012900****************************************************************          
01300001  CONSTANT-FIELDS.                                                      
013100    05  K-MODULE            PIC X(08)  VALUE "TATCLC0M".                  
013200    05  K-ST-DRAFT          PIC 9(02)  VALUE 01.                          
013300    05  K-ST-SUBMITTED      PIC 9(02)  VALUE 02.                          
013400    05  K-ST-STARTED        PIC 9(02)  VALUE 03.                          
013500    05  K-ST-COMPLETED      PIC 9(02)  VALUE 16.                          
013600    05  FILLER              PIC X(01).                                    
013700****************************************************************          
013800* Switches                                                                
013900****************************************************************          
01400001  SWITCHES.                                                             
014100    05  WS-SORT-STATUS-SW   PIC 9       VALUE ZERO.                       
014200        88  WS-SORT-SWAPPED                 VALUE 1.                      
014300        88  WS-SORT-NOT-SWAPPED             VALUE 0.                      
014400    05  WS-CALC-START-SW    PIC 9       VALUE ZERO.                       
014500        88  WS-CALC-START-FOUND             VALUE 1.                      
014600    05  WS-CALC-END-SW      PIC 9       VALUE ZERO.                       
014700        88  WS-CALC-END-FOUND               VALUE 1.                      
014800    05  WS-TEAM-START-SW    PIC 9       VALUE ZERO.                       
014900        88  WS-TEAM-START-FOUND             VALUE 1.                      
015000    05  WS-TEAM-INPROG-SW   PIC 9       VALUE ZERO.                       
015100        88  WS-TEAM-INPROG-FOUND            VALUE 1.                      
015200    05  WS-TEAM-END-SW      PIC 9       VALUE ZERO.                       
015300        88  WS-TEAM-END-FOUND               VALUE 1.                      
015400    05  WS-MEMBER-SW        PIC 9       VALUE ZERO.                       
015500        88  WS-IS-TEAM-MEMBER               VALUE 1.                      
015600        88  WS-NOT-TEAM-MEMBER              VALUE 0.                      
015700    05  FILLER              PIC X(01).                                    
015800****************************************************************          
015900* Work fields: prefix W                                                   
016000****************************************************************          
01610001  WORK-FIELDS.                                                          
016200    05  W-CALC-START-STATUS PIC 9(02).                                    
016300    05  W-CALC-END-STATUS   PIC 9(02).                                    
016400    05  W-CALC-START-STAMP.                                               
016500        10  W-CALC-START-DATE   PIC 9(08).                                
016600        10  W-CALC-START-TIME   PIC 9(06).                                
016700    05  W-CALC-START-STAMP-N REDEFINES W-CALC-START-STAMP                 
016800                            PIC 9(14).                                    
016900    05  W-CALC-END-STAMP.                                                 
017000        10  W-CALC-END-DATE     PIC 9(08).                                
017100        10  W-CALC-END-TIME     PIC 9(06).                                
017200    05  W-CALC-END-STAMP-N REDEFINES W-CALC-END-STAMP                     
017300                            PIC 9(14).                                    
017400    05  W-SWAP-STATUS       PIC 9(02).                                    
017500    05  W-SWAP-STAMP-N      PIC 9(14).                                    
017600    05  W-TEAM-START-STAMP.                                               
017700        10  W-TEAM-START-DATE   PIC 9(08).                                
017800        10  W-TEAM-START-TIME   PIC 9(06).                                
017900    05  W-TEAM-START-STAMP-N REDEFINES W-TEAM-START-STAMP                 
018000                            PIC 9(14).                                    
018100    05  W-TEAM-INPROG-STAMP.                                              
018200        10  W-TEAM-INPROG-DATE  PIC 9(08).                                
018300        10  W-TEAM-INPROG-TIME  PIC 9(06).                                
018400    05  W-TEAM-INPROG-STAMP-N REDEFINES W-TEAM-INPROG-STAMP               
018500                            PIC 9(14).                                    
018600    05  W-TEAM-END-STAMP.                                                 
018700        10  W-TEAM-END-DATE     PIC 9(08).                                
018800        10  W-TEAM-END-TIME     PIC 9(06).                                
018900    05  W-TEAM-END-STAMP-N REDEFINES W-TEAM-END-STAMP                     
019000                            PIC 9(14).                                    
019100    05  W-EFF-START-STAMP.                                                
019200        10  W-EFF-START-DATE    PIC 9(08).                                
019300        10  W-EFF-START-TIME    PIC 9(06).                                
019400    05  W-EFF-START-STAMP-N REDEFINES W-EFF-START-STAMP                   
019500                            PIC 9(14).                                    
019600    05  W-NEXT-BUS-STAMP.                                                 
019700        10  W-NEXT-BUS-DATE     PIC 9(08).                                
019800        10  W-NEXT-BUS-TIME     PIC 9(06).                                
019900    05  W-NEXT-BUS-STAMP-N REDEFINES W-NEXT-BUS-STAMP                     
020000                            PIC 9(14).                                    
020100    05  W-PARK-CUR-STAMP.                                                 
020200        10  W-PARK-CUR-DATE     PIC 9(08).                                
020300        10  W-PARK-CUR-TIME     PIC 9(06).                                
020400    05  W-PARK-CUR-STAMP-N REDEFINES W-PARK-CUR-STAMP                     
020500                            PIC 9(14).                                    
020600    05  W-PARK-NEXT-STAMP.                                                
020700        10  W-PARK-NEXT-DATE    PIC 9(08).                                
020800        10  W-PARK-NEXT-TIME    PIC 9(06).                                
020900    05  W-PARK-NEXT-STAMP-N REDEFINES W-PARK-NEXT-STAMP                   
021000                            PIC 9(14).                                    
021100    05  W-PARK-LO-STAMP.                                                  
021200        10  W-PARK-LO-DATE      PIC 9(08).                                
021300        10  W-PARK-LO-TIME      PIC 9(06).                                
021400    05  W-PARK-LO-STAMP-N REDEFINES W-PARK-LO-STAMP                       
021500                            PIC 9(14).                                    
021600    05  W-PARK-HI-STAMP.                                                  
021700        10  W-PARK-HI-DATE      PIC 9(08).                                
021800        10  W-PARK-HI-TIME      PIC 9(06).                                
021900    05  W-PARK-HI-STAMP-N REDEFINES W-PARK-HI-STAMP                       
022000                            PIC 9(14).                                    
022100    05  W-ELAPSED-START-DATE    PIC 9(08).                                
022200    05  W-ELAPSED-START-TIME    PIC 9(06).                                
022300    05  W-ELAPSED-END-DATE      PIC 9(08).                                
022400    05  W-ELAPSED-END-TIME      PIC 9(06).                                
022500    05  W-MEMBER-CHECK-STATUS   PIC 9(02).                                
022600    05  W-MEMBER-CHECK-TEAM-IX  PIC S9(04) COMP.                          
022700    05  FILLER                  PIC X(01).                                
022800****************************************************************          
022900* Hand-kept mirror of TATBDC0M's own LINKAGE SECTION -- see the           
023000* remarks in that module's header.  Kept in step by hand; there           
023100* is no shared copybook for CALLed-program linkage in this shop.          
023200****************************************************************          
02330001  TATBDC-LINK-HDR.                                                      
023400    05  TATBDC-LINK-FUNCTION    PIC X(02).                                
023500    05  TATBDC-LINK-RC          PIC S9(04) COMP.                          
023600    05  FILLER                  PIC X(01).                                
02370001  TATBDC-LINK-PARMS.                                                    
023800    05  TATBDC-START-DATE       PIC 9(08).                                
023900    05  TATBDC-START-TIME       PIC 9(06).                                
024000    05  TATBDC-END-DATE         PIC 9(08).                                
024100    05  TATBDC-END-TIME         PIC 9(06).                                
024200    05  TATBDC-TEAM-START-TIME  PIC 9(06).                                
024300    05  TATBDC-TEAM-CUTOFF-TIME PIC 9(06).                                
024400    05  TATBDC-RESULT-DATE      PIC 9(08).                                
024500    05  TATBDC-RESULT-TIME      PIC 9(06).                                
024600    05  TATBDC-RESULT-MINUTES   PIC 9(07).                                
024700    05  FILLER                  PIC X(01).                                
024800LINKAGE SECTION.                                                          
024900*-->    Order/team/result areas -- hand-kept in step with the             
025000*       identically-named group items in TATDRV0O.                        
02510001  TATC-LINK-HDR.                                                        
025200    05  TATC-LINK-FUNCTION      PIC X(02).                                
025300    05  TATC-LINK-RC            PIC S9(04) COMP.                          
025400        88  TATC-RC-OK                  VALUE 0.                          
025500        88  TATC-RC-NO-TRANSITIONS      VALUE 1.                          
025600    05  FILLER                  PIC X(01).                                
025700* One ORDER-INPUT record's worth of status-transition history,            
025800* passed in the order TATDRV0O read it (no sort guarantee) --             
025900* A200-SORT-TRANSITIONS puts it in ascending order in place before        
026000* any of the calculation paragraphs look at it.                           
02610001  TATC-LINK-ORDER.                                                      
026200    05  TATC-LINK-ORDER-ID      PIC X(12).                                
026300    05  TATC-LINK-TX-COUNT      PIC 9(03).                                
026400    05  FILLER                  PIC X(03).                                
026500    05  TATC-LINK-TRANSITIONS OCCURS 0 TO 999 TIMES                       
026600            DEPENDING ON TATC-LINK-TX-COUNT                               
026700            INDEXED BY TATC-LTX-IX.                                       
026800        10  TATC-LTX-STATUS-CODE    PIC 9(02).                            
026900            88  TATC-LTX-IS-PARKED  VALUES 06, 10, 14.                    
027000        10  TATC-LTX-STAMP.                                               
027100            15  TATC-LTX-CHANGE-DATE    PIC 9(08).                        
027200            15  TATC-LTX-CHANGE-TIME    PIC 9(06).                        
027300        10  TATC-LTX-STAMP-N REDEFINES TATC-LTX-STAMP                     
027400                                    PIC 9(14).                            
027500* Two occurrences only, slot 1 Audit Review and slot 2 Trading            
027600* (TAT-0091) -- loaded once by TATDRV0O from TATTEAMS and passed          
027700* in unchanged on every CALL for the life of the run.                     
02780001  TATC-LINK-TEAMS.                                                      
027900    05  TATC-LINK-TEAM OCCURS 2 TIMES INDEXED BY TATC-LTM-IX.             
028000        10  TATC-LTM-NAME           PIC X(20).                            
028100        10  TATC-LTM-ENTRY-STATUS   PIC 9(02).                            
028200        10  TATC-LTM-INPROG-STATUS  PIC 9(02).                            
028300        10  TATC-LTM-START-TIME     PIC 9(06).                            
028400        10  TATC-LTM-CUTOFF-TIME    PIC 9(06).                            
028500        10  TATC-LTM-MEMBER-COUNT   PIC 9(02).                            
028600        10  TATC-LTM-MEMBERS OCCURS 20 TIMES                              
028700                INDEXED BY TATC-LTM-MS-IX                                 
028800                                    PIC 9(02).                            
028900        10  FILLER                  PIC X(01).                            
029000* The five figures A100-CONTROL fills in, moved straight across to        
029100* TAT-RESULT-REC by TATDRV0O's B100-PROCESS-ORDERS with no further        
029200* edit or rounding.                                                       
02930001  TATC-LINK-RESULTS.                                                    
029400    05  TATC-LTR-OVERALL-MIN        PIC 9(07).                            
029500    05  TATC-LTR-REVIEW-MIN         PIC 9(07).                            
029600    05  TATC-LTR-EXECUTION-MIN      PIC 9(07).                            
029700    05  TATC-LTR-AUDIT-TEAM-MIN     PIC 9(07).                            
029800    05  TATC-LTR-TRADING-TEAM-MIN   PIC 9(07).                            
029900    05  FILLER                      PIC X(01).                            
030000****************************************************************          
030100PROCEDURE DIVISION USING TATC-LINK-HDR, TATC-LINK-ORDER,                  
030200        TATC-LINK-TEAMS, TATC-LINK-RESULTS.                               
030300****************************************************************          
030400* Control section -- one call computes all five values                    
030500****************************************************************          
030600A100-CONTROL SECTION.                                                     
030700A100-00.                                                                  
030800* Clear the return code and all five results before doing                 
030900* anything else, so an early exit (no transitions) or a partial           
031000* calculation never leaves a stale value from a prior CALL.               
031100    MOVE ZERO TO TATC-LINK-RC.                                            
031200    MOVE ZERO TO TATC-LTR-OVERALL-MIN, TATC-LTR-REVIEW-MIN,               
031300        TATC-LTR-EXECUTION-MIN, TATC-LTR-AUDIT-TEAM-MIN,                  
031400        TATC-LTR-TRADING-TEAM-MIN.                                        
031500                                                                          
031600* An order still in DRAFT with no transitions at all has every            
031700* TAT value legitimately zero -- RC 1 tells the caller so without         
031800* this being treated as an error (TATC-RC-NO-TRANSITIONS).                
031900    IF TATC-LINK-TX-COUNT = ZERO                                          
032000        MOVE 1 TO TATC-LINK-RC                                            
032100        GO TO A100-90                                                     
032200    END-IF.                                                               
032300                                                                          
032400* TATO-STATUS-TRANSITION is not guaranteed to arrive in time              
032500* order (TAT-0009) -- sort first, every downstream paragraph              
032600* depends on ascending CHANGE-DATE/CHANGE-TIME.                           
032700    PERFORM A200-SORT-TRANSITIONS THRU A200-99.                           
032800                                                                          
032900* Overall TAT: DRAFT to COMPLETED, whole order life span.                 
033000    MOVE K-ST-DRAFT TO W-CALC-START-STATUS.                               
033100    MOVE K-ST-COMPLETED TO W-CALC-END-STATUS.                             
033200    PERFORM A300-CALC-STATUS-DURATION THRU A300-99.                       
033300    MOVE C9-CALC-RESULT-MIN TO TATC-LTR-OVERALL-MIN.                      
033400                                                                          
033500* Review TAT: SUBMITTED to STARTED, time spent waiting to be              
033600* picked up.                                                              
033700    MOVE K-ST-SUBMITTED TO W-CALC-START-STATUS.                           
033800    MOVE K-ST-STARTED TO W-CALC-END-STATUS.                               
033900    PERFORM A300-CALC-STATUS-DURATION THRU A300-99.                       
034000    MOVE C9-CALC-RESULT-MIN TO TATC-LTR-REVIEW-MIN.                       
034100                                                                          
034200* Execution TAT: STARTED to COMPLETED, time actually being                
034300* worked end to end across both teams.                                    
034400    MOVE K-ST-STARTED TO W-CALC-START-STATUS.                             
034500    MOVE K-ST-COMPLETED TO W-CALC-END-STATUS.                             
034600    PERFORM A300-CALC-STATUS-DURATION THRU A300-99.                       
034700    MOVE C9-CALC-RESULT-MIN TO TATC-LTR-EXECUTION-MIN.                    
034800                                                                          
034900* Team TATs: slot 1 is Audit Review, slot 2 is Trading (TAT-0091)         
035000* -- same subscripting convention TATDRV0O uses when it loads             
035100* TATC-LINK-TEAMS.                                                        
035200    MOVE 1 TO C4-TEAM-IX.                                                 
035300    PERFORM A400-CALC-TEAM-DURATION THRU A400-99.                         
035400    MOVE C9-CALC-RESULT-MIN TO TATC-LTR-AUDIT-TEAM-MIN.                   
035500                                                                          
035600    MOVE 2 TO C4-TEAM-IX.                                                 
035700    PERFORM A400-CALC-TEAM-DURATION THRU A400-99.                         
035800    MOVE C9-CALC-RESULT-MIN TO TATC-LTR-TRADING-TEAM-MIN.                 
035900                                                                          
036000* TATCLC-TRACE-ON (SWITCH-15) is an operator-set UPSI-style               
036100* switch, off in production; when on, dump the five figures this          
036200* CALL computed for the order that was just processed.                    
036300    IF TATCLC-TRACE-ON                                                    
036400        DISPLAY "TATCLC0M -- ORDER " TATC-LINK-ORDER-ID                   
036500            " OVERALL " TATC-LTR-OVERALL-MIN                              
036600            " REVIEW " TATC-LTR-REVIEW-MIN                                
036700            " EXECUTION " TATC-LTR-EXECUTION-MIN                          
036800    END-IF.                                                               
036900                                                                          
037000A100-90.                                                                  
037100* CALLed module -- EXIT PROGRAM, not STOP RUN (shop convention,           
037200* see the SSFxxx0M modules).                                              
037300    EXIT PROGRAM.                                                         
037400A100-99.                                                                  
037500    EXIT.                                                                 
037600****************************************************************          
037700* Bubble-sort TATC-LINK-TRANSITIONS ascending by CHANGE-TIME              
037800****************************************************************          
037900A200-SORT-TRANSITIONS SECTION.                                            
038000A200-00.                                                                  
038100* Nothing to sort with 0 or 1 rows -- fall straight through.              
038200    IF TATC-LINK-TX-COUNT < 2                                             
038300        GO TO A200-99                                                     
038400    END-IF.                                                               
038500    COMPUTE C4-LAST-IX = TATC-LINK-TX-COUNT - 1.                          
038600A200-10.                                                                  
038700* Classic bubble sort -- table sizes here are small (a handful            
038800* of status changes per order) so O(n**2) is not a concern; the           
038900* shop has used this pattern for table work since the 80's.               
039000    SET WS-SORT-NOT-SWAPPED TO TRUE.                                      
039100    MOVE 1 TO C4-TX-IX.                                                   
039200A200-20.                                                                  
039300    IF C4-TX-IX > C4-LAST-IX                                              
039400        GO TO A200-40                                                     
039500    END-IF.                                                               
039600    COMPUTE C4-TX-IX2 = C4-TX-IX + 1.                                     
039700* W-SWAP-STAMP-N is the packed YYYYMMDDHHMMSS comparison key              
039800* built by the STAMP-N REDEFINES on TATC-LTX-CHANGE-DATE/-TIME.           
039900    IF TATC-LTX-STAMP-N(C4-TX-IX) >                                       
040000            TATC-LTX-STAMP-N(C4-TX-IX2)                                   
040100        MOVE TATC-LTX-STATUS-CODE(C4-TX-IX) TO W-SWAP-STATUS              
040200        MOVE TATC-LTX-STAMP-N(C4-TX-IX)     TO W-SWAP-STAMP-N             
040300        MOVE TATC-LTX-STATUS-CODE(C4-TX-IX2)                              
040400                TO TATC-LTX-STATUS-CODE(C4-TX-IX)                         
040500        MOVE TATC-LTX-STAMP-N(C4-TX-IX2)                                  
040600                TO TATC-LTX-STAMP-N(C4-TX-IX)                             
040700        MOVE W-SWAP-STATUS TO TATC-LTX-STATUS-CODE(C4-TX-IX2)             
040800        MOVE W-SWAP-STAMP-N TO TATC-LTX-STAMP-N(C4-TX-IX2)                
040900        SET WS-SORT-SWAPPED TO TRUE                                       
041000    END-IF.                                                               
041100    ADD 1 TO C4-TX-IX.                                                    
041200    GO TO A200-20.                                                        
041300A200-40.                                                                  
041400* One more pass whenever the last pass swapped anything.                  
041500    IF WS-SORT-SWAPPED                                                    
041600        GO TO A200-10                                                     
041700    END-IF.                                                               
041800A200-99.                                                                  
041900    EXIT.                                                                 
042000****************************************************************          
042100* Generic status-to-status duration rule (overall/review/exec)            
042200* -- parameters are W-CALC-START-STATUS/W-CALC-END-STATUS                 
042300****************************************************************          
042400A300-CALC-STATUS-DURATION SECTION.                                        
042500A300-00.                                                                  
042600* Generic first-occurrence-of-start / first-occurrence-of-end             
042700* scan, so A100-CONTROL can reuse this one paragraph for the              
042800* overall, review and execution TAT figures just by loading               
042900* different status codes into W-CALC-START-STATUS/-END-STATUS             
043000* ahead of the PERFORM.                                                   
043100    MOVE ZERO TO C9-CALC-RESULT-MIN.                                      
043200    MOVE ZERO TO WS-CALC-START-SW, WS-CALC-END-SW.                        
043300    MOVE 1 TO C4-TX-IX.                                                   
043400A300-10.                                                                  
043500    IF C4-TX-IX > TATC-LINK-TX-COUNT                                      
043600        GO TO A300-50                                                     
043700    END-IF.                                                               
043800* First hit only -- an order that re-enters DRAFT or SUBMITTED            
043900* (a bounce-back) must still measure from the very first time it          
044000* left that status, not the most recent one.                              
044100    IF TATC-LTX-STATUS-CODE(C4-TX-IX) = W-CALC-START-STATUS               
044200        IF NOT WS-CALC-START-FOUND                                        
044300            MOVE TATC-LTX-STAMP-N(C4-TX-IX)                               
044400                    TO W-CALC-START-STAMP-N                               
044500            SET WS-CALC-START-FOUND TO TRUE                               
044600        END-IF                                                            
044700    END-IF.                                                               
044800* The end status is taken as the LAST occurrence -- no guard on           
044900* WS-CALC-END-FOUND, so it keeps overwriting as the scan runs.            
045000    IF TATC-LTX-STATUS-CODE(C4-TX-IX) = W-CALC-END-STATUS                 
045100        MOVE TATC-LTX-STAMP-N(C4-TX-IX) TO W-CALC-END-STAMP-N             
045200        SET WS-CALC-END-FOUND TO TRUE                                     
045300    END-IF.                                                               
045400    ADD 1 TO C4-TX-IX.                                                    
045500    GO TO A300-10.                                                        
045600A300-50.                                                                  
045700* Both endpoints must be present and end must come after start            
045800* (protects against a malformed/out-of-order transition history           
045900* slipping past A200's sort) before we bother calling TATBDC0M.           
046000    IF WS-CALC-START-FOUND AND WS-CALC-END-FOUND                          
046100    AND W-CALC-END-STAMP-N > W-CALC-START-STAMP-N                         
046200        MOVE W-CALC-START-DATE TO W-ELAPSED-START-DATE                    
046300        MOVE W-CALC-START-TIME TO W-ELAPSED-START-TIME                    
046400        MOVE W-CALC-END-DATE TO W-ELAPSED-END-DATE                        
046500        MOVE W-CALC-END-TIME TO W-ELAPSED-END-TIME                        
046600        PERFORM A250-CALC-ELAPSED-MINUTES THRU A250-99                    
046700        MOVE C9-ELAPSED-MIN TO C9-CALC-RESULT-MIN                         
046800    END-IF.                                                               
046900A300-99.                                                                  
047000    EXIT.                                                                 
047100****************************************************************          
047200* Elapsed whole minutes between W-ELAPSED-START-* and                     
047300* W-ELAPSED-END-*, via TATBDC0M function EM                               
047400****************************************************************          
047500A250-CALC-ELAPSED-MINUTES SECTION.                                        
047600A250-00.                                                                  
047700* Thin wrapper around TATBDC0M function EM (elapsed minutes) --           
047800* every duration figure in this program, including the parked             
047900* time subtracted in A600, funnels through here so business-day           
048000* and business-hour rules only live in one place.                         
048100    MOVE "EM" TO TATBDC-LINK-FUNCTION.                                    
048200    MOVE ZERO TO TATBDC-LINK-RC.                                          
048300    MOVE W-ELAPSED-START-DATE TO TATBDC-START-DATE.                       
048400    MOVE W-ELAPSED-START-TIME TO TATBDC-START-TIME.                       
048500    MOVE W-ELAPSED-END-DATE TO TATBDC-END-DATE.                           
048600    MOVE W-ELAPSED-END-TIME TO TATBDC-END-TIME.                           
048700    CALL "TATBDC0M" USING TATBDC-LINK-HDR, TATBDC-LINK-PARMS.             
048800    MOVE TATBDC-RESULT-MINUTES TO C9-ELAPSED-MIN.                         
048900A250-99.                                                                  
049000    EXIT.                                                                 
049100****************************************************************          
049200* Team TAT: effective-start-adjusted working time, less parked            
049300* time -- parameter is C4-TEAM-IX (1=Audit Review, 2=Trading)             
049400****************************************************************          
049500A400-CALC-TEAM-DURATION SECTION.                                          
049600A400-00.                                                                  
049700    MOVE ZERO TO C9-CALC-RESULT-MIN.                                      
049800    MOVE ZERO TO WS-TEAM-START-SW, WS-TEAM-INPROG-SW,                     
049900        WS-TEAM-END-SW.                                                   
050000    MOVE 1 TO C4-TX-IX.                                                   
050100A400-10.                                                                  
050200    IF C4-TX-IX > TATC-LINK-TX-COUNT                                      
050300        GO TO A400-30                                                     
050400    END-IF.                                                               
050500    IF WS-TEAM-END-FOUND                                                  
050600        GO TO A400-30                                                     
050700    END-IF.                                                               
050800                                                                          
050900* Team start = first time the order reaches this team's entry             
051000* status (e.g. IN_REVIEW for Audit Review, IN_EXECUTION for               
051100* Trading), read off TATC-LINK-TEAMS as loaded by TATDRV0O.               
051200    IF NOT WS-TEAM-START-FOUND                                            
051300        IF TATC-LTX-STATUS-CODE(C4-TX-IX) =                               
051400                TATC-LTM-ENTRY-STATUS(C4-TEAM-IX)                         
051500            MOVE TATC-LTX-STAMP-N(C4-TX-IX)                               
051600                    TO W-TEAM-START-STAMP-N                               
051700            SET WS-TEAM-START-FOUND TO TRUE                               
051800        END-IF                                                            
051900    END-IF.                                                               
052000                                                                          
052100* In-progress stamp, if any, feeds the after-cutoff carve-out in          
052200* A500-EFFECTIVE-START -- not every order picks up an in-progress         
052300* status before the team's cutoff time is reached.                        
052400    IF NOT WS-TEAM-INPROG-FOUND                                           
052500        IF TATC-LTX-STATUS-CODE(C4-TX-IX) =                               
052600                TATC-LTM-INPROG-STATUS(C4-TEAM-IX)                        
052700            MOVE TATC-LTX-STAMP-N(C4-TX-IX)                               
052800                    TO W-TEAM-INPROG-STAMP-N                              
052900            SET WS-TEAM-INPROG-FOUND TO TRUE                              
053000        END-IF                                                            
053100    END-IF.                                                               
053200                                                                          
053300* Team end = the transition out of this team's status set into a          
053400* status that belongs to no member of the team (hand-off to the           
053500* other team, or to COMPLETED) -- look one row ahead of the               
053600* current member row to find that boundary.                               
053700    MOVE TATC-LTX-STATUS-CODE(C4-TX-IX) TO                                
053800        W-MEMBER-CHECK-STATUS.                                            
053900    MOVE C4-TEAM-IX TO W-MEMBER-CHECK-TEAM-IX.                            
054000    PERFORM A420-IS-TEAM-MEMBER THRU A420-99.                             
054100    IF WS-IS-TEAM-MEMBER AND C4-TX-IX < TATC-LINK-TX-COUNT                
054200        COMPUTE C4-TX-IX2 = C4-TX-IX + 1                                  
054300        MOVE TATC-LTX-STATUS-CODE(C4-TX-IX2) TO                           
054400            W-MEMBER-CHECK-STATUS                                         
054500        PERFORM A420-IS-TEAM-MEMBER THRU A420-99                          
054600        IF WS-NOT-TEAM-MEMBER                                             
054700            MOVE TATC-LTX-STAMP-N(C4-TX-IX2)                              
054800                    TO W-TEAM-END-STAMP-N                                 
054900            SET WS-TEAM-END-FOUND TO TRUE                                 
055000        END-IF                                                            
055100    END-IF.                                                               
055200                                                                          
055300    ADD 1 TO C4-TX-IX.                                                    
055400    GO TO A400-10.                                                        
055500A400-30.                                                                  
055600* An order that never actually reached this team (e.g. rejected           
055700* before Trading) has no start or no end -- result stays zero.            
055800    IF NOT WS-TEAM-START-FOUND OR NOT WS-TEAM-END-FOUND                   
055900        GO TO A400-99                                                     
056000    END-IF.                                                               
056100                                                                          
056200    PERFORM A500-EFFECTIVE-START THRU A500-99.                            
056300                                                                          
056400* Guard against an effective start pushed (by the after-cutoff            
056500* next-business-day rule) past the team's own end stamp.                  
056600    IF W-EFF-START-STAMP-N > W-TEAM-END-STAMP-N                           
056700        GO TO A400-99                                                     
056800    END-IF.                                                               
056900                                                                          
057000* Gross duration first, then A600 below strips out any parked             
057100* interval that falls inside [effective-start, team-end].                 
057200    MOVE W-EFF-START-DATE TO W-ELAPSED-START-DATE.                        
057300    MOVE W-EFF-START-TIME TO W-ELAPSED-START-TIME.                        
057400    MOVE W-TEAM-END-DATE TO W-ELAPSED-END-DATE.                           
057500    MOVE W-TEAM-END-TIME TO W-ELAPSED-END-TIME.                           
057600    PERFORM A250-CALC-ELAPSED-MINUTES THRU A250-99.                       
057700    MOVE C9-ELAPSED-MIN TO C9-TOTAL-DURATION-MIN.                         
057800                                                                          
057900    PERFORM A600-CALC-PARKED THRU A600-99.                                
058000                                                                          
058100* Clamp to zero -- rounding or boundary overlap in the parked             
058200* calculation must never hand the caller a negative TAT.                  
058300    COMPUTE C9-CALC-RESULT-MIN =                                          
058400        C9-TOTAL-DURATION-MIN - C9-PARKED-MIN.                            
058500    IF C9-CALC-RESULT-MIN < ZERO                                          
058600        MOVE ZERO TO C9-CALC-RESULT-MIN                                   
058700    END-IF.                                                               
058800A400-99.                                                                  
058900    EXIT.                                                                 
059000****************************************************************          
059100* Is W-MEMBER-CHECK-STATUS one of team W-MEMBER-CHECK-TEAM-IX's           
059200* member statuses?                                                        
059300****************************************************************          
059400A420-IS-TEAM-MEMBER SECTION.                                              
059500A420-00.                                                                  
059600* Plain linear scan of the team's member-status list (loaded by           
059700* TATDRV0O's B320-STORE-TEAM) -- lists this short do not warrant          
059800* a SEARCH/indexed table.                                                 
059900    MOVE ZERO TO WS-MEMBER-SW.                                            
060000    MOVE 1 TO C4-MS-IX.                                                   
060100A420-10.                                                                  
060200    IF C4-MS-IX >                                                         
060300            TATC-LTM-MEMBER-COUNT(W-MEMBER-CHECK-TEAM-IX)                 
060400        GO TO A420-99                                                     
060500    END-IF.                                                               
060600    IF TATC-LTM-MEMBERS(W-MEMBER-CHECK-TEAM-IX, C4-MS-IX) =               
060700            W-MEMBER-CHECK-STATUS                                         
060800        SET WS-IS-TEAM-MEMBER TO TRUE                                     
060900        GO TO A420-99                                                     
061000    END-IF.                                                               
061100    ADD 1 TO C4-MS-IX.                                                    
061200    GO TO A420-10.                                                        
061300A420-99.                                                                  
061400    EXIT.                                                                 
061500****************************************************************          
061600* Effective start of the team's block (BUSINESS RULES step 5)             
061700****************************************************************          
061800A500-EFFECTIVE-START SECTION.                                             
061900A500-00.                                                                  
062000* If the order reached this team after its daily cutoff time, the         
062100* clock does not start until the next business day (TATBDC0M              
062200* function ND) -- unless the order was already picked up                  
062300* (in-progress) before that next-business-day stamp, in which             
062400* case the earlier in-progress time wins.                                 
062500    IF W-TEAM-START-TIME > TATC-LTM-CUTOFF-TIME(C4-TEAM-IX)               
062600        MOVE W-TEAM-START-DATE TO TATBDC-START-DATE                       
062700        MOVE TATC-LTM-START-TIME(C4-TEAM-IX)                              
062800                TO TATBDC-TEAM-START-TIME                                 
062900        MOVE TATC-LTM-CUTOFF-TIME(C4-TEAM-IX)                             
063000                TO TATBDC-TEAM-CUTOFF-TIME                                
063100        MOVE "ND" TO TATBDC-LINK-FUNCTION                                 
063200        MOVE ZERO TO TATBDC-LINK-RC                                       
063300        CALL "TATBDC0M" USING TATBDC-LINK-HDR,                            
063400                TATBDC-LINK-PARMS                                         
063500        MOVE TATBDC-RESULT-DATE TO W-NEXT-BUS-DATE                        
063600        MOVE TATBDC-RESULT-TIME TO W-NEXT-BUS-TIME                        
063700                                                                          
063800        IF WS-TEAM-INPROG-FOUND                                           
063900        AND W-TEAM-INPROG-STAMP-N < W-NEXT-BUS-STAMP-N                    
064000            MOVE W-TEAM-INPROG-DATE TO W-EFF-START-DATE                   
064100            MOVE W-TEAM-INPROG-TIME TO W-EFF-START-TIME                   
064200        ELSE                                                              
064300            MOVE W-NEXT-BUS-DATE TO W-EFF-START-DATE                      
064400            MOVE W-NEXT-BUS-TIME TO W-EFF-START-TIME                      
064500        END-IF                                                            
064600    ELSE                                                                  
064700* Reached before cutoff -- the team's own start time stands, no           
064800* next-business-day adjustment needed.                                    
064900        MOVE W-TEAM-START-DATE TO W-EFF-START-DATE                        
065000        MOVE W-TEAM-START-TIME TO W-EFF-START-TIME                        
065100    END-IF.                                                               
065200A500-99.                                                                  
065300    EXIT.                                                                 
065400****************************************************************          
065500* Parked duration (BUSINESS RULES step 8): every adjacent pair            
065600* in the FULL sorted history where the first of the pair is a             
065700* parked status, intersected with [effective-start, end-time]             
065800****************************************************************          
065900A600-CALC-PARKED SECTION.                                                 
066000A600-00.                                                                  
066100* Walks the FULL sorted history (not just this team's rows) --            
066200* a parked interval can straddle a team hand-off, so every                
066300* adjacent pair whose first member is a parked status is a                
066400* candidate, regardless of which team owns either end.                    
066500    MOVE ZERO TO C9-PARKED-MIN.                                           
066600    IF TATC-LINK-TX-COUNT < 2                                             
066700        GO TO A600-99                                                     
066800    END-IF.                                                               
066900    COMPUTE C4-LAST-IX = TATC-LINK-TX-COUNT - 1.                          
067000    MOVE 1 TO C4-TX-IX.                                                   
067100A600-10.                                                                  
067200    IF C4-TX-IX > C4-LAST-IX                                              
067300        GO TO A600-99                                                     
067400    END-IF.                                                               
067500    IF NOT TATC-LTX-IS-PARKED(C4-TX-IX)                                   
067600        GO TO A600-80                                                     
067700    END-IF.                                                               
067800    COMPUTE C4-TX-IX2 = C4-TX-IX + 1.                                     
067900    MOVE TATC-LTX-CHANGE-DATE(C4-TX-IX) TO W-PARK-CUR-DATE.               
068000    MOVE TATC-LTX-CHANGE-TIME(C4-TX-IX) TO W-PARK-CUR-TIME.               
068100    MOVE TATC-LTX-CHANGE-DATE(C4-TX-IX2) TO W-PARK-NEXT-DATE.             
068200    MOVE TATC-LTX-CHANGE-TIME(C4-TX-IX2) TO W-PARK-NEXT-TIME.             
068300                                                                          
068400* Clip the parked interval to the team window [effective-start,           
068500* team-end] on both ends before measuring it -- a parked span             
068600* that starts before the team picked the order up, or continues           
068700* past the team's own hand-off, must not overstate this team's            
068800* parked minutes.                                                         
068900    IF W-PARK-CUR-STAMP-N > W-EFF-START-STAMP-N                           
069000        MOVE W-PARK-CUR-DATE TO W-PARK-LO-DATE                            
069100        MOVE W-PARK-CUR-TIME TO W-PARK-LO-TIME                            
069200    ELSE                                                                  
069300        MOVE W-EFF-START-DATE TO W-PARK-LO-DATE                           
069400        MOVE W-EFF-START-TIME TO W-PARK-LO-TIME                           
069500    END-IF.                                                               
069600    IF W-PARK-NEXT-STAMP-N < W-TEAM-END-STAMP-N                           
069700        MOVE W-PARK-NEXT-DATE TO W-PARK-HI-DATE                           
069800        MOVE W-PARK-NEXT-TIME TO W-PARK-HI-TIME                           
069900    ELSE                                                                  
070000        MOVE W-TEAM-END-DATE TO W-PARK-HI-DATE                            
070100        MOVE W-TEAM-END-TIME TO W-PARK-HI-TIME                            
070200    END-IF.                                                               
070300                                                                          
070400* After clipping, the low bound can end up on or after the high           
070500* bound (interval entirely outside the team window) -- skip it            
070600* rather than add a bogus or negative elapsed figure.                     
070700    IF W-PARK-LO-STAMP-N < W-PARK-HI-STAMP-N                              
070800        MOVE W-PARK-LO-DATE TO W-ELAPSED-START-DATE                       
070900        MOVE W-PARK-LO-TIME TO W-ELAPSED-START-TIME                       
071000        MOVE W-PARK-HI-DATE TO W-ELAPSED-END-DATE                         
071100        MOVE W-PARK-HI-TIME TO W-ELAPSED-END-TIME                         
071200        PERFORM A250-CALC-ELAPSED-MINUTES THRU A250-99                    
071300        ADD C9-ELAPSED-MIN TO C9-PARKED-MIN                               
071400    END-IF.                                                               
071500A600-80.                                                                  
071600    ADD 1 TO C4-TX-IX.                                                    
071700    GO TO A600-10.                                                        
071800A600-99.                                                                  
071900    EXIT.                                                                 
