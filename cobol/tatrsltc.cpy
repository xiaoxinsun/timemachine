000100****************************************************************          
000200* TATRSLTC -- TAT-RESULT OUTPUT RECORD LAYOUT                             
000300****************************************************************          
000400* Prefix TATR- (Turn-Around-Time, Result)                                 
000500*                                                                         
000600* Letzte Aenderung :: 1986-02-11                                          
000700* Letzte Version   :: A.00.00                                             
000800* Kurzbeschreibung :: TAT-Result-Ausgabelayout                            
000900*                                                                         
001000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001200*----------------------------------------------------------------*        
001300* Vers.   | Datum      | von | Kommentar                                  
001400*---------|------------|-----|-----------------------------------         
001500* A.00.00 | 1986-02-11 | JRS | Neuerstellung fuer die TAT-Engine.         
001600*---------|------------|-----|-----------------------------------         
001700*                                                                         
001800* One fixed-length record per ORDER-INPUT record, written in              
001900* the same order the input was read.  All five values are                 
002000* whole elapsed minutes -- no rounding mode applies (see                  
002100* TATCLC0M header remarks).                                               
002200*                                                                         
002300 01  TAT-RESULT-REC.                                                      
002400     05  TATR-ORDER-ID                PIC X(12).                          
002500     05  TATR-OVERALL-TAT-MINUTES     PIC 9(07).                          
002600     05  TATR-REVIEW-TAT-MINUTES      PIC 9(07).                          
002700     05  TATR-EXECUTION-TAT-MINUTES   PIC 9(07).                          
002800     05  TATR-AUDIT-TEAM-TAT-MINUTES  PIC 9(07).                          
002900     05  TATR-TRADING-TEAM-TAT-MINUTES PIC 9(07).                         
003000     05  FILLER                       PIC X(10).                          
