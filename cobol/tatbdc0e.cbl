000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID. TATBDC0M.                                                     
000300AUTHOR. J R SAYLES.                                                       
000400INSTALLATION. SSF SOFTWARE SERVICES.                                      
000500DATE-WRITTEN. 1986-02-11.                                                 
000600DATE-COMPILED.                                                            
000700SECURITY. NON-CONFIDENTIAL.                                               
000800****************************************************************          
000900* Letzte Aenderung :: 2004-11-03                                          
001000* Letzte Version   :: B.04.00                                             
001100* Kurzbeschreibung :: Business-Duration-Berechnung (Datum/Zeit)           
001200* Auftrag          :: TAT-0263                                            
001300*                                                                         
001400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001600*----------------------------------------------------------------*        
001700* Vers.   | Datum      | von | Kommentar                                  
001800*---------|------------|-----|-----------------------------------         
001900* A.00.00 | 1986-02-11 | JRS | Neuerstellung (TAT-0001).                  
002000* A.01.00 | 1986-03-04 | JRS | EM-Einstiegspunkt (elapsed                 
002100*         |            |     | minutes) fuer TATCLC0M ergaenzt            
002200*         |            |     | (TAT-0006).                                
002300* A.02.00 | 1986-06-19 | JRS | Schaltjahr-Term in                         
002400*         |            |     | A700-CALC-JULIAN-DAY korrigiert            
002500*         |            |     | (TAT-0011).                                
002600* A.03.00 | 1987-01-08 | KLM | Wochenendtest fuer Sonntag-                
002700*         |            |     | Grenzfall korrigiert (TAT-0014).           
002800* A.04.00 | 1988-11-22 | JRS | ND-Funktion beachtet nun die               
002900*         |            |     | In-Progress-Ausnahme (TAT-0027).           
003000* A.05.00 | 1991-04-08 | KLM | TRADING-Team eingefuehrt (keine            
003100*         |            |     | Aenderung hier -- Modul ist                
003200*         |            |     | teamneutral) (TAT-0091).                   
003300* A.06.00 | 1993-07-14 | RDP | BD-Funktion (volle                         
003400*         |            |     | Geschaeftszeit-Dauer) auf                  
003500*         |            |     | Revisionswunsch ergaenzt; von              
003600*         |            |     | TATCLC0M noch nicht aufgerufen             
003700*         |            |     | (TAT-0118).                                
003800* A.07.00 | 1995-02-27 | RDP | Kommentare bereinigt (TAT-0140).           
003900* B.00.00 | 1998-09-02 | LFW | JAHR 2000: CCYYMMDD ist im                 
004000*         |            |     | gesamten Modul vierstellig --              
004100*         |            |     | kein zweistelliges Jahresfeld              
004200*         |            |     | vorhanden. A700-CALC-JULIAN-DAY            
004300*         |            |     | ueber den Jahreswechsel                    
004400*         |            |     | 1999/2000 geprueft (TAT-0201).             
004500* B.01.00 | 1999-01-11 | LFW | Jahr-2000-Freigabe, keine                  
004600*         |            |     | Aenderung (TAT-0201).                      
004700* B.02.00 | 2001-05-30 | RDP | TATBDC-LINK-RC und Ergebnisfelder          
004800*         |            |     | werden jetzt vor dem EVALUATE              
004900*         |            |     | genullt (vorher blieb ein alter            
005000*         |            |     | RC-Wert eines fruehreren Aufrufs           
005100*         |            |     | stehen) (TAT-0233).                        
005200* B.03.00 | 2003-04-15 | RDP | A300-Zweig "nach Cutoff" sprang            
005300*         |            |     | ohne Tageswechsel in die                   
005400*         |            |     | Wochenendpruefung -- ein                   
005500*         |            |     | Montags-Cutoff kam als derselbe            
005600*         |            |     | Montag zurueck. Tageswechsel               
005700*         |            |     | ergaenzt (TAT-0251).                       
005800* B.04.00 | 2004-11-03 | KLM | A700-CALC-JULIAN-DAY: C4-MM-Term           
005900*         |            |     | war "MONAT + 12*A-TERM - 2" statt          
006000*         |            |     | "- 3" -- verschob jeden                    
006100*         |            |     | Wochentag um drei Tage, so dass            
006200*         |            |     | A800-DAY-OF-WEEK Mittwoch/                 
006300*         |            |     | Donnerstag als Wochenende meldete          
006400*         |            |     | und echte Wochenenden als normale          
006500*         |            |     | Arbeitstage durchliess. Wirkte             
006600*         |            |     | sich auf ND (naechster                     
006700*         |            |     | Geschaeftstag) und BD (volle               
006800*         |            |     | Geschaeftszeit-Dauer) aus.                 
006900*         |            |     | K-JDN-EPOCH-ADJ war ausserdem              
007000*         |            |     | unbenutzt und mit falschem Wert            
007100*         |            |     | (32075) deklariert -- jetzt auf            
007200*         |            |     | 32045 korrigiert und im COMPUTE            
007300*         |            |     | anstelle der Literalen verwendet           
007400*         |            |     | (TAT-0263).                                
007500*---------|------------|-----|-----------------------------------         
007600*                                                                         
007700* Computes elapsed-time durations between two timestamps for the          
007800* Turn-Around-Time engine.  Three entry points, selected by               
007900* TATBDC-LINK-FUNCTION:                                                   
008000*                                                                         
008100*   EM  Elapsed minutes, plain wall clock, between START and              
008200*       END (no business-hours restriction).  Used by TATCLC0M            
008300*       for the overall/review/execution TATs, for a team's               
008400*       total duration, and for parked-interval lengths.                  
008500*                                                                         
008600*   ND  Next business day start: given a date, advances day by            
008700*       day while the date is a weekend, then returns that date           
008800*       at the team's START-TIME.  Used by TATCLC0M when a                
008900*       team's start transition falls after the team's cutoff.            
009000*                                                                         
009100*   BD  Full business-hours-restricted duration between START             
009200*       and END, honouring the team's START-TIME/CUTOFF-TIME and          
009300*       skipping weekends entirely.  Ported faithfully from the           
009400*       source's calculateDuration() though this port's own call          
009500*       graph -- like the source's -- never reaches it; kept for          
009600*       any business rule that calls it directly in future.               
009700*                                                                         
009800* All date arithmetic is home-grown (Julian day number, see               
009900* A700-CALC-JULIAN-DAY/A750-JULIAN-TO-DATE) -- no COBOL                   
010000* intrinsic FUNCTION is used anywhere in this module.                     
010100*                                                                         
010200****************************************************************          
010300ENVIRONMENT DIVISION.                                                     
010400CONFIGURATION SECTION.                                                    
010500SPECIAL-NAMES.                                                            
010600    SWITCH-15 IS TATBDC-ANZEIGE-VERSION                                   
010700        ON STATUS IS TATBDC-TRACE-ON                                      
010800    CLASS ALPHNUM IS "0123456789"                                         
010900                     "abcdefghijklmnopqrstuvwxyz"                         
011000                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                         
011100                     " .,;-_!$%&/=*+".                                    
011200DATA DIVISION.                                                            
011300WORKING-STORAGE SECTION.                                                  
011400****************************************************************          
011500* Standalone scalars: prefix 77, kept off the numbered groups             
011600* below per this shop's newer coding standard                             
011700****************************************************************          
01180077  C18-TOTAL-SECONDS   PIC S9(18) COMP.                                  
01190077  PRG-STATUS          PIC 9       VALUE ZERO.                           
012000    88  PRG-OK                          VALUE ZERO.                       
012100    88  PRG-ABORT                       VALUE 1 THRU 9.                   
012200****************************************************************          
012300* Comp fields: prefix Cn, n = number of digits                            
012400****************************************************************          
01250001  COMP-FIELDS.                                                          
012600    05  C4-MM               PIC S9(04) COMP.                              
012700    05  C4-DD               PIC S9(04) COMP.                              
012800    05  C4-CC               PIC S9(04) COMP.                              
012900    05  C4-YY               PIC S9(04) COMP.                              
013000    05  C4-YEAR             PIC S9(04) COMP.                              
013100    05  C4-MONTH            PIC S9(04) COMP.                              
013200    05  C4-A-TERM           PIC S9(04) COMP.                              
013300    05  C9-JDN              PIC S9(09) COMP.                              
013400    05  C9-JDN-START        PIC S9(09) COMP.                              
013500    05  C9-JDN-END          PIC S9(09) COMP.                              
013600    05  C9-JDN-CURRENT      PIC S9(09) COMP.                              
013700    05  C9-JDN-WORK         PIC S9(09) COMP.                              
013800    05  C9-E-TERM           PIC S9(09) COMP.                              
013900    05  C9-F-TERM           PIC S9(09) COMP.                              
014000    05  C9-G-TERM           PIC S9(09) COMP.                              
014100    05  C9-H-TERM           PIC S9(09) COMP.                              
014200    05  C9-J-TERM           PIC S9(09) COMP.                              
014300    05  C9-M-TERM           PIC S9(09) COMP.                              
014400    05  C9-DAY-OF-WEEK      PIC S9(09) COMP.                              
014500    05  C9-SECS-OF-DAY      PIC S9(09) COMP.                              
014600    05  C9-START-SECS       PIC S9(09) COMP.                              
014700    05  C9-END-SECS         PIC S9(09) COMP.                              
014800    05  C9-DAY-SECS         PIC S9(09) COMP.                              
014900    05  C9-TOTAL-MINUTES    PIC S9(09) COMP.                              
015000    05  FILLER              PIC X(01).                                    
015100****************************************************************          
015200* Display fields: prefix D                                                
015300****************************************************************          
01540001  DISPLAY-FIELDS.                                                       
015500    05  D-NUM9              PIC -9(09).                                   
015600    05  FILLER              PIC X(01).                                    
015700****************************************************************          
015800* Fields with a constant value: prefix K                                  
015900****************************************************************          
01600001  CONSTANT-FIELDS.                                                      
016100    05  K-MODULE            PIC X(08)  VALUE "TATBDC0M".                  
016200* Fliegel & Van Flandern epoch adjustment used by                         
016300* A700-CALC-JULIAN-DAY's final COMPUTE.                                   
016400    05  K-JDN-EPOCH-ADJ     PIC S9(09) COMP VALUE 32045.                  
016500    05  K-SECS-PER-DAY      PIC S9(09) COMP VALUE 86400.                  
016600    05  K-SECS-PER-MINUTE   PIC S9(09) COMP VALUE 60.                     
016700    05  K-MINUTES-PER-DAY   PIC S9(09) COMP VALUE 1440.                   
016800    05  FILLER              PIC X(01).                                    
016900****************************************************************          
017000* Switches                                                                
017100****************************************************************          
01720001  SWITCHES.                                                             
017300    05  WS-WEEKEND-SW       PIC 9       VALUE ZERO.                       
017400        88  WS-IS-WEEKEND                   VALUE 1.                      
017500        88  WS-IS-WEEKDAY                   VALUE 0.                      
017600    05  FILLER              PIC X(01).                                    
017700****************************************************************          
017800* Work fields: prefix W                                                   
017900****************************************************************          
01800001  WORK-FIELDS.                                                          
018100* W-DATE/W-TIME are the group-and-REDEFINES pair used to move a           
018200* CCYYMMDD or HHMMSS value between its component parts (for the           
018300* Julian-day/day-of-week paragraphs) and its packed numeric form          
018400* (for straight comparisons); W-STAMP-WORK is the same idea for a         
018500* full 14-digit timestamp, used only by the trace DISPLAY below.          
018600    05  W-DATE.                                                           
018700        10  W-DATE-CC       PIC 9(02).                                    
018800        10  W-DATE-YY       PIC 9(02).                                    
018900        10  W-DATE-MM       PIC 9(02).                                    
019000        10  W-DATE-DD       PIC 9(02).                                    
019100    05  W-DATE-N REDEFINES W-DATE PIC 9(08).                              
019200    05  W-TIME.                                                           
019300        10  W-TIME-HH       PIC 9(02).                                    
019400        10  W-TIME-MI       PIC 9(02).                                    
019500        10  W-TIME-SS       PIC 9(02).                                    
019600    05  W-TIME-N REDEFINES W-TIME PIC 9(06).                              
019700    05  W-STAMP-WORK.                                                     
019800        10  W-STAMP-DATE    PIC 9(08).                                    
019900        10  W-STAMP-TIME    PIC 9(06).                                    
020000    05  W-STAMP-WORK-N REDEFINES W-STAMP-WORK PIC 9(14).                  
020100* W-DAY-START-TIME/W-DAY-END-TIME are A400's per-day business             
020200* window, recomputed on every iteration of its day-by-day loop.           
020300    05  W-DAY-START-TIME    PIC 9(06).                                    
020400    05  W-DAY-END-TIME      PIC 9(06).                                    
020500    05  FILLER              PIC X(01).                                    
020600LINKAGE SECTION.                                                          
020700*-->    Passed from calling program (hand-kept in step with the           
020800*       TATC-LINK-HDR/TATBDC-LINK-PARMS pair in TATCLC0M and              
020900*       TATDRV0O -- see those programs' own copies).                      
02100001  TATBDC-LINK-HDR.                                                      
021100    05  TATBDC-LINK-FUNCTION    PIC X(02).                                
021200        88  TATBDC-FN-ELAPSED-MIN       VALUE "EM".                       
021300        88  TATBDC-FN-NEXT-BUS-DAY      VALUE "ND".                       
021400        88  TATBDC-FN-BUS-DURATION      VALUE "BD".                       
021500    05  TATBDC-LINK-RC          PIC S9(04) COMP.                          
021600        88  TATBDC-RC-OK                VALUE 0.                          
021700        88  TATBDC-RC-NULL-INPUT        VALUE 1.                          
021800        88  TATBDC-RC-START-AFTER-END   VALUE 2.                          
021900    05  FILLER                  PIC X(01).                                
02200001  TATBDC-LINK-PARMS.                                                    
022100    05  TATBDC-START-DATE       PIC 9(08).                                
022200    05  TATBDC-START-TIME       PIC 9(06).                                
022300    05  TATBDC-END-DATE         PIC 9(08).                                
022400    05  TATBDC-END-TIME         PIC 9(06).                                
022500    05  TATBDC-TEAM-START-TIME  PIC 9(06).                                
022600    05  TATBDC-TEAM-CUTOFF-TIME PIC 9(06).                                
022700    05  TATBDC-RESULT-DATE      PIC 9(08).                                
022800    05  TATBDC-RESULT-TIME      PIC 9(06).                                
022900    05  TATBDC-RESULT-MINUTES   PIC 9(07).                                
023000    05  FILLER                  PIC X(01).                                
023100****************************************************************          
023200PROCEDURE DIVISION USING TATBDC-LINK-HDR, TATBDC-LINK-PARMS.              
023300****************************************************************          
023400* Control section                                                         
023500****************************************************************          
023600A100-CONTROL SECTION.                                                     
023700A100-00.                                                                  
023800* B.02.00 (TAT-0233): zero the return code and every result field         
023900* on entry, before the EVALUATE below picks a function -- a prior         
024000* CALL's RC or result minutes must never leak into this one, and          
024100* an unrecognized function code (WHEN OTHER) now returns clean            
024200* zeroed results alongside RC 9 instead of stale values.                  
024300    MOVE ZERO TO TATBDC-LINK-RC, TATBDC-RESULT-MINUTES.                   
024400    MOVE ZERO TO TATBDC-RESULT-DATE, TATBDC-RESULT-TIME.                  
024500                                                                          
024600* Three entry points, one per function code the caller sets in            
024700* TATBDC-LINK-FUNCTION -- see the header remarks for what each            
024800* one does and who calls it.                                              
024900    EVALUATE TRUE                                                         
025000        WHEN TATBDC-FN-ELAPSED-MIN                                        
025100            PERFORM A200-ELAPSED-MINUTES THRU A200-99                     
025200        WHEN TATBDC-FN-NEXT-BUS-DAY                                       
025300            PERFORM A600-NEXT-BUSINESS-DAY THRU A600-99                   
025400        WHEN TATBDC-FN-BUS-DURATION                                       
025500* BD needs both A300 (push START into a valid business period)            
025600* and A400 (walk day by day, summing minutes) -- A400 only runs           
025700* if A300 didn't already reject the input.                                
025800            PERFORM A300-ADJUST-START THRU A300-99                        
025900            IF TATBDC-RC-OK                                               
026000                PERFORM A400-ACCUMULATE THRU A400-99                      
026100            END-IF                                                        
026200        WHEN OTHER                                                        
026300            MOVE 9 TO TATBDC-LINK-RC                                      
026400    END-EVALUATE.                                                         
026500                                                                          
026600* CALLed module -- EXIT PROGRAM, not STOP RUN (shop convention,           
026700* see the SSFxxx0M modules); control returns to whichever of              
026800* TATDRV0O/TATCLC0M made this CALL.                                       
026900    EXIT PROGRAM.                                                         
027000A100-99.                                                                  
027100    EXIT.                                                                 
027200****************************************************************          
027300* EM -- plain elapsed minutes between START and END                       
027400****************************************************************          
027500A200-ELAPSED-MINUTES SECTION.                                             
027600A200-00.                                                                  
027700* Either date missing/zero is a null-input error to the caller            
027800* (RC 1) -- there is no partial-answer concept for EM.                    
027900    IF TATBDC-START-DATE = ZERO OR TATBDC-END-DATE = ZERO                 
028000        MOVE 1 TO TATBDC-LINK-RC                                          
028100        GO TO A200-99                                                     
028200    END-IF.                                                               
028300                                                                          
028400* START after END is the caller's bug, not ours (RC 2) -- result          
028500* comes back zero rather than a negative minute count.                    
028600    IF TATBDC-START-DATE > TATBDC-END-DATE                                
028700        MOVE 2 TO TATBDC-LINK-RC                                          
028800        MOVE ZERO TO TATBDC-RESULT-MINUTES                                
028900        GO TO A200-99                                                     
029000    END-IF.                                                               
029100                                                                          
029200* Convert both endpoints to (Julian day, seconds-of-day) pairs so         
029300* the elapsed time can be computed as a single subtraction in             
029400* C18-TOTAL-SECONDS, no matter how many calendar days apart START         
029500* and END fall.                                                           
029600    MOVE TATBDC-START-DATE TO W-DATE-N.                                   
029700    PERFORM A700-CALC-JULIAN-DAY THRU A700-99.                            
029800    MOVE C9-JDN TO C9-JDN-START.                                          
029900    MOVE TATBDC-START-TIME TO W-TIME-N.                                   
030000    PERFORM A900-SECONDS-OF-DAY THRU A900-99.                             
030100    MOVE C9-SECS-OF-DAY TO C9-START-SECS.                                 
030200                                                                          
030300    MOVE TATBDC-END-DATE TO W-DATE-N.                                     
030400    PERFORM A700-CALC-JULIAN-DAY THRU A700-99.                            
030500    MOVE C9-JDN TO C9-JDN-END.                                            
030600    MOVE TATBDC-END-TIME TO W-TIME-N.                                     
030700    PERFORM A900-SECONDS-OF-DAY THRU A900-99.                             
030800    MOVE C9-SECS-OF-DAY TO C9-END-SECS.                                   
030900                                                                          
031000* C18-TOTAL-SECONDS is 18 digits so a multi-year span in seconds          
031100* never overflows before the divide down to whole minutes.                
031200    COMPUTE C18-TOTAL-SECONDS =                                           
031300        (C9-JDN-END - C9-JDN-START) * K-SECS-PER-DAY                      
031400        + C9-END-SECS - C9-START-SECS.                                    
031500    COMPUTE C9-TOTAL-MINUTES =                                            
031600        C18-TOTAL-SECONDS / K-SECS-PER-MINUTE.                            
031700    IF C9-TOTAL-MINUTES < ZERO                                            
031800        MOVE ZERO TO C9-TOTAL-MINUTES                                     
031900    END-IF.                                                               
032000    MOVE C9-TOTAL-MINUTES TO TATBDC-RESULT-MINUTES.                       
032100A200-99.                                                                  
032200    EXIT.                                                                 
032300****************************************************************          
032400* BD -- adjust START forward to the start of a business period            
032500****************************************************************          
032600A300-ADJUST-START SECTION.                                                
032700A300-00.                                                                  
032800* Same null/order checks as A200 -- BD is only reachable through          
032900* A100's EVALUATE, but the input can arrive malformed from the            
033000* caller regardless of which function was requested.                      
033100    IF TATBDC-START-DATE = ZERO OR TATBDC-END-DATE = ZERO                 
033200        MOVE 1 TO TATBDC-LINK-RC                                          
033300        GO TO A300-99                                                     
033400    END-IF.                                                               
033500    IF TATBDC-START-DATE > TATBDC-END-DATE                                
033600        MOVE 2 TO TATBDC-LINK-RC                                          
033700        GO TO A300-99                                                     
033800    END-IF.                                                               
033900    IF TATBDC-START-DATE = TATBDC-END-DATE                                
034000    AND TATBDC-START-TIME > TATBDC-END-TIME                               
034100        MOVE 2 TO TATBDC-LINK-RC                                          
034200        GO TO A300-99                                                     
034300    END-IF.                                                               
034400                                                                          
034500* Three cases for where START falls relative to the team's                
034600* business window: (1) after cutoff -- push to the next business          
034700* day's start time; (2) before the team's start time on a weekday         
034800* -- pull forward to start time, same day; (3) inside the window          
034900* already, but the day itself might be a weekend -- push forward          
035000* past it if so.                                                          
035100    IF TATBDC-START-TIME > TATBDC-TEAM-CUTOFF-TIME                        
035200* B.03.00 (TAT-0251): ADD 1 before the weekend check, so a Monday         
035300* cutoff correctly rolls to Tuesday instead of coming back as the         
035400* same Monday.                                                            
035500        MOVE TATBDC-START-DATE TO W-DATE-N                                
035600        PERFORM A700-CALC-JULIAN-DAY THRU A700-99                         
035700        MOVE C9-JDN TO C9-JDN-WORK                                        
035800        ADD 1 TO C9-JDN-WORK                                              
035900        PERFORM A850-ADVANCE-PAST-WEEKEND THRU A850-99                    
036000        MOVE C9-JDN-WORK TO C9-JDN                                        
036100        PERFORM A750-JULIAN-TO-DATE THRU A750-99                          
036200        MOVE W-DATE-N TO TATBDC-START-DATE                                
036300        MOVE TATBDC-TEAM-START-TIME TO TATBDC-START-TIME                  
036400    ELSE                                                                  
036500        IF TATBDC-START-TIME < TATBDC-TEAM-START-TIME                     
036600* Same calendar day, just too early -- only a weekend check is            
036700* needed, no day-of-week advance is implied by the time itself.           
036800            MOVE TATBDC-START-DATE TO W-DATE-N                            
036900            PERFORM A700-CALC-JULIAN-DAY THRU A700-99                     
037000            MOVE C9-JDN TO C9-JDN-WORK                                    
037100            PERFORM A800-DAY-OF-WEEK THRU A800-99                         
037200            IF WS-IS-WEEKEND                                              
037300                PERFORM A850-ADVANCE-PAST-WEEKEND THRU A850-99            
037400                MOVE C9-JDN-WORK TO C9-JDN                                
037500                PERFORM A750-JULIAN-TO-DATE THRU A750-99                  
037600                MOVE W-DATE-N TO TATBDC-START-DATE                        
037700            END-IF                                                        
037800            MOVE TATBDC-TEAM-START-TIME TO TATBDC-START-TIME              
037900        ELSE                                                              
038000* Already inside the business window by time-of-day -- the only           
038100* remaining possibility is that the date itself is a weekend.             
038200            MOVE TATBDC-START-DATE TO W-DATE-N                            
038300            PERFORM A700-CALC-JULIAN-DAY THRU A700-99                     
038400            MOVE C9-JDN TO C9-JDN-WORK                                    
038500            PERFORM A800-DAY-OF-WEEK THRU A800-99                         
038600            IF WS-IS-WEEKEND                                              
038700                PERFORM A850-ADVANCE-PAST-WEEKEND THRU A850-99            
038800                MOVE C9-JDN-WORK TO C9-JDN                                
038900                PERFORM A750-JULIAN-TO-DATE THRU A750-99                  
039000                MOVE W-DATE-N TO TATBDC-START-DATE                        
039100                MOVE TATBDC-TEAM-START-TIME TO TATBDC-START-TIME          
039200            END-IF                                                        
039300        END-IF                                                            
039400    END-IF.                                                               
039500                                                                          
039600* The adjustment above can itself push START past END (a very             
039700* short window entirely consumed by cutoff/weekend rules) --              
039800* re-check both order conditions one more time before returning.          
039900    IF TATBDC-START-DATE > TATBDC-END-DATE                                
040000        MOVE 2 TO TATBDC-LINK-RC                                          
040100    END-IF.                                                               
040200    IF TATBDC-START-DATE = TATBDC-END-DATE                                
040300    AND TATBDC-START-TIME > TATBDC-END-TIME                               
040400        MOVE 2 TO TATBDC-LINK-RC                                          
040500    END-IF.                                                               
040600A300-99.                                                                  
040700    EXIT.                                                                 
040800****************************************************************          
040900* BD -- accumulate business minutes day by day from the                   
041000* (already adjusted) START to END                                         
041100****************************************************************          
041200A400-ACCUMULATE SECTION.                                                  
041300A400-00.                                                                  
041400* Walks one calendar day at a time from the (already-adjusted)            
041500* START through END, adding each day's business-window minutes            
041600* -- entry-only paragraph today (nothing in TATCLC0M requests BD          
041700* yet, per the header remarks) but kept ready for the day a               
041800* business rule needs the full restricted-duration figure.                
041900    MOVE ZERO TO C9-TOTAL-MINUTES.                                        
042000    MOVE TATBDC-START-DATE TO W-DATE-N.                                   
042100    PERFORM A700-CALC-JULIAN-DAY THRU A700-99.                            
042200    MOVE C9-JDN TO C9-JDN-CURRENT.                                        
042300    MOVE TATBDC-START-TIME TO W-DAY-START-TIME.                           
042400                                                                          
042500    MOVE TATBDC-END-DATE TO W-DATE-N.                                     
042600    PERFORM A700-CALC-JULIAN-DAY THRU A700-99.                            
042700    MOVE C9-JDN TO C9-JDN-END.                                            
042800                                                                          
042900A400-10.                                                                  
043000    IF C9-JDN-CURRENT > C9-JDN-END                                        
043100        GO TO A400-90                                                     
043200    END-IF.                                                               
043300                                                                          
043400* Weekend days contribute no minutes at all -- skip straight to           
043500* the next day, resetting the day-start clock to the team's               
043600* opening time for whenever a business day is reached.                    
043700    MOVE C9-JDN-CURRENT TO C9-JDN-WORK.                                   
043800    PERFORM A800-DAY-OF-WEEK THRU A800-99.                                
043900    IF WS-IS-WEEKEND                                                      
044000        MOVE TATBDC-TEAM-START-TIME TO W-DAY-START-TIME                   
044100        ADD 1 TO C9-JDN-CURRENT                                           
044200        GO TO A400-10                                                     
044300    END-IF.                                                               
044400                                                                          
044500* The final day's window ends at END-TIME (if inside the                  
044600* business day) or at the cutoff, whichever is earlier; every             
044700* earlier day's window always ends at the cutoff.                         
044800    IF C9-JDN-CURRENT = C9-JDN-END                                        
044900        IF TATBDC-END-TIME < TATBDC-TEAM-CUTOFF-TIME                      
045000            MOVE TATBDC-END-TIME TO W-DAY-END-TIME                        
045100        ELSE                                                              
045200            MOVE TATBDC-TEAM-CUTOFF-TIME TO W-DAY-END-TIME                
045300        END-IF                                                            
045400    ELSE                                                                  
045500        MOVE TATBDC-TEAM-CUTOFF-TIME TO W-DAY-END-TIME                    
045600    END-IF.                                                               
045700                                                                          
045800    IF W-DAY-START-TIME < TATBDC-TEAM-START-TIME                          
045900        MOVE TATBDC-TEAM-START-TIME TO W-DAY-START-TIME                   
046000    END-IF.                                                               
046100                                                                          
046200* Only add a day's minutes if the window is non-empty -- a day            
046300* whose end time (cutoff or END-TIME) falls at or before its own          
046400* start time contributes nothing.                                         
046500    IF W-DAY-END-TIME > W-DAY-START-TIME                                  
046600        MOVE W-DAY-START-TIME TO W-TIME-N                                 
046700        PERFORM A900-SECONDS-OF-DAY THRU A900-99                          
046800        MOVE C9-SECS-OF-DAY TO C9-START-SECS                              
046900        MOVE W-DAY-END-TIME TO W-TIME-N                                   
047000        PERFORM A900-SECONDS-OF-DAY THRU A900-99                          
047100        MOVE C9-SECS-OF-DAY TO C9-END-SECS                                
047200        COMPUTE C9-DAY-SECS = C9-END-SECS - C9-START-SECS                 
047300        COMPUTE C9-TOTAL-MINUTES =                                        
047400            C9-TOTAL-MINUTES + (C9-DAY-SECS / K-SECS-PER-MINUTE)          
047500    END-IF.                                                               
047600                                                                          
047700    MOVE TATBDC-TEAM-START-TIME TO W-DAY-START-TIME.                      
047800    ADD 1 TO C9-JDN-CURRENT.                                              
047900    GO TO A400-10.                                                        
048000                                                                          
048100A400-90.                                                                  
048200    MOVE C9-TOTAL-MINUTES TO TATBDC-RESULT-MINUTES.                       
048300A400-99.                                                                  
048400    EXIT.                                                                 
048500****************************************************************          
048600* ND -- next business day start (skip Saturday/Sunday)                    
048700****************************************************************          
048800A600-NEXT-BUSINESS-DAY SECTION.                                           
048900A600-00.                                                                  
049000* ND -- always advances at least one calendar day (ADD 1 below)           
049100* before checking for a weekend, then reports that day at the             
049200* team's own start time, never at the caller's original START             
049300* time.                                                                   
049400    MOVE TATBDC-START-DATE TO W-DATE-N.                                   
049500    PERFORM A700-CALC-JULIAN-DAY THRU A700-99.                            
049600    MOVE C9-JDN TO C9-JDN-WORK.                                           
049700    ADD 1 TO C9-JDN-WORK.                                                 
049800    PERFORM A850-ADVANCE-PAST-WEEKEND THRU A850-99.                       
049900    MOVE C9-JDN-WORK TO C9-JDN.                                           
050000    PERFORM A750-JULIAN-TO-DATE THRU A750-99.                             
050100    MOVE W-DATE-N TO TATBDC-RESULT-DATE.                                  
050200    MOVE TATBDC-TEAM-START-TIME TO TATBDC-RESULT-TIME.                    
050300    IF TATBDC-TRACE-ON                                                    
050400        MOVE TATBDC-RESULT-DATE TO W-STAMP-DATE                           
050500        MOVE TATBDC-RESULT-TIME TO W-STAMP-TIME                           
050600        DISPLAY K-MODULE " ND RESULT STAMP " W-STAMP-WORK-N               
050700    END-IF.                                                               
050800A600-99.                                                                  
050900    EXIT.                                                                 
051000****************************************************************          
051100* Advance C9-JDN-WORK forward while it lands on a weekend                 
051200****************************************************************          
051300A850-ADVANCE-PAST-WEEKEND SECTION.                                        
051400A850-00.                                                                  
051500* Loops one day at a time rather than jumping straight to Monday          
051600* -- correct for any future calendar where a mid-week holiday             
051700* rule might get bolted onto A800, and cheap either way since a           
051800* weekend is at most two days.                                            
051900    PERFORM A800-DAY-OF-WEEK THRU A800-99.                                
052000A850-10.                                                                  
052100    IF WS-IS-WEEKDAY                                                      
052200        GO TO A850-99                                                     
052300    END-IF.                                                               
052400    ADD 1 TO C9-JDN-WORK.                                                 
052500    PERFORM A800-DAY-OF-WEEK THRU A800-99.                                
052600    GO TO A850-10.                                                        
052700A850-99.                                                                  
052800    EXIT.                                                                 
052900****************************************************************          
053000* Convert W-DATE-N (CCYYMMDD) to a Julian day number in C9-JDN            
053100* (integer algorithm -- valid for the Gregorian calendar, no              
053200* intrinsic FUNCTION involved)                                            
053300****************************************************************          
053400A700-CALC-JULIAN-DAY SECTION.                                             
053500A700-00.                                                                  
053600* Fliegel & Van Flandern integer algorithm -- takes W-DATE apart          
053700* into century/year-of-century so C4-YEAR always comes out four           
053800* digits, per the B.00.00 Y2K remediation.                                
053900    MOVE W-DATE-CC TO C4-CC.                                              
054000    MOVE W-DATE-YY TO C4-YY.                                              
054100    COMPUTE C4-YEAR = (C4-CC * 100) + C4-YY.                              
054200    MOVE W-DATE-MM TO C4-MONTH.                                           
054300    MOVE W-DATE-DD TO C4-DD.                                              
054400                                                                          
054500    COMPUTE C4-A-TERM = (14 - C4-MONTH) / 12.                             
054600    COMPUTE C9-E-TERM = C4-YEAR + 4800 - C4-A-TERM.                       
054700* B.04.00 (TAT-0263): "- 3" here, not "- 2" -- the algorithm's            
054800* month term runs Mar=0..Feb=11, and shifting it by only 2 threw          
054900* every JDN off by three days, which showed up downstream as              
055000* A800-DAY-OF-WEEK calling real Saturdays/Sundays ordinary                
055100* business days and Wed/Thu the weekend instead.                          
055200    COMPUTE C4-MM = C4-MONTH + (12 * C4-A-TERM) - 3.                      
055300                                                                          
055400    COMPUTE C9-JDN =                                                      
055500        C4-DD                                                             
055600        + (((153 * C4-MM) + 2) / 5)                                       
055700        + (365 * C9-E-TERM)                                               
055800        + (C9-E-TERM / 4)                                                 
055900        - (C9-E-TERM / 100)                                               
056000        + (C9-E-TERM / 400)                                               
056100        - K-JDN-EPOCH-ADJ.                                                
056200A700-99.                                                                  
056300    EXIT.                                                                 
056400****************************************************************          
056500* Convert a Julian day number in C9-JDN back to W-DATE-N                  
056600* (CCYYMMDD) -- inverse of A700-CALC-JULIAN-DAY                           
056700****************************************************************          
056800A750-JULIAN-TO-DATE SECTION.                                              
056900A750-00.                                                                  
057000* Inverse of A700's algorithm -- same integer-arithmetic family,          
057100* no intrinsic FUNCTION, so this and A700 must always be changed          
057200* together if the calendar rule ever changes.                             
057300    COMPUTE C9-E-TERM = C9-JDN + 32044.                                   
057400    COMPUTE C9-F-TERM = ((4 * C9-E-TERM) + 3) / 146097.                   
057500    COMPUTE C9-G-TERM = C9-E-TERM - ((146097 * C9-F-TERM) / 4).           
057600    COMPUTE C9-H-TERM = ((4 * C9-G-TERM) + 3) / 1461.                     
057700    COMPUTE C9-J-TERM = C9-G-TERM - ((1461 * C9-H-TERM) / 4).             
057800    COMPUTE C9-M-TERM = ((5 * C9-J-TERM) + 2) / 153.                      
057900                                                                          
058000    COMPUTE C4-DD = C9-J-TERM - (((153 * C9-M-TERM) + 2) / 5) + 1.        
058100    COMPUTE C4-MONTH = C9-M-TERM + 3 - (12 * (C9-M-TERM / 10)).           
058200    COMPUTE C4-YEAR =                                                     
058300        (100 * C9-F-TERM) + C9-H-TERM - 4800 + (C9-M-TERM / 10).          
058400                                                                          
058500    MOVE C4-DD TO W-DATE-DD.                                              
058600    MOVE C4-MONTH TO W-DATE-MM.                                           
058700    DIVIDE C4-YEAR BY 100 GIVING C4-CC REMAINDER C4-YY.                   
058800    MOVE C4-CC TO W-DATE-CC.                                              
058900    MOVE C4-YY TO W-DATE-YY.                                              
059000A750-99.                                                                  
059100    EXIT.                                                                 
059200****************************************************************          
059300* Day of week for the Julian day number left by the caller in             
059400* C9-JDN-WORK -- 0=Sunday ... 6=Saturday, per the standard                
059500* Julian-day-number-mod-7 identity (JDN 0 = Monday, 4713 BC)              
059600****************************************************************          
059700A800-DAY-OF-WEEK SECTION.                                                 
059800A800-00.                                                                  
059900* JDN mod 7 plus the +1/wrap below re-bases the identity so 0             
060000* comes out Sunday and 6 comes out Saturday, matching the two             
060100* VALUES on WS-WEEKEND-SW's 88-levels.                                    
060200    DIVIDE C9-JDN-WORK BY 7 GIVING C9-M-TERM                              
060300        REMAINDER C9-DAY-OF-WEEK.                                         
060400    ADD 1 TO C9-DAY-OF-WEEK.                                              
060500    IF C9-DAY-OF-WEEK > 6                                                 
060600        SUBTRACT 7 FROM C9-DAY-OF-WEEK                                    
060700    END-IF.                                                               
060800    IF C9-DAY-OF-WEEK = ZERO OR C9-DAY-OF-WEEK = 6                        
060900        SET WS-IS-WEEKEND TO TRUE                                         
061000    ELSE                                                                  
061100        SET WS-IS-WEEKDAY TO TRUE                                         
061200    END-IF.                                                               
061300A800-99.                                                                  
061400    EXIT.                                                                 
061500****************************************************************          
061600* Seconds-of-day for an HHMMSS time value passed by the caller            
061700****************************************************************          
061800A900-SECONDS-OF-DAY SECTION.                                              
061900A900-00.                                                                  
062000* Trivial helper, but centralized so every duration paragraph             
062100* (A200, A400) computes it the same way.                                  
062200    COMPUTE C9-SECS-OF-DAY =                                              
062300        (W-TIME-HH * 3600) + (W-TIME-MI * 60) + W-TIME-SS.                
062400A900-99.                                                                  
062500    EXIT.                                                                 
